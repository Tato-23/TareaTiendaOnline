000100******************************************************************
000200*                                                                *
000300* PROGRAMA : SCMP0310                                            *
000400* PROPOSITO: REIMPORTAR O MESTRE DE PRODUTOS E O REGISTRO DE     *
000500*            PEDIDOS A PARTIR DOS ARQUIVOS DE INTERCAMBIO        *
000600*            PRODUTOS-EXPORT E PEDIDOS-EXPORT, SUBSTITUINDO POR  *
000700*            COMPLETO O CONTEUDO ATUAL - MODULO TIENDA ONLINE.   *
000800*                                                                *
000900******************************************************************
001000       IDENTIFICATION DIVISION.
001100******************************************************************
001200       PROGRAM-ID.    SCMP0310.
001300       AUTHOR.        A. RAFFUL.
001400       INSTALLATION.  COMPRAS-MERCADO - DEPTO DE SISTEMAS.
001500       DATE-WRITTEN.  04 DE MARCO DE 1994.
001600       DATE-COMPILED.
001700       SECURITY.      USO INTERNO - MODULO TIENDA ONLINE.
001800******************************************************************
001900* HISTORICO DE ALTERACOES                                        *
002000* DATA       RESP  CHAMADO        DESCRICAO                      *
002100* ---------- ----- -------------- ------------------------------ *
002200* 04/03/1994 ARF   CM-0057        CADASTRO DE PRECOS DE PRODUTOS *
002300*                                 - TELA DE INCLUSAO             *
002400* 08/08/1997 JLS   CM-0183        VALIDACAO DE DATA PASSA A      *
002500*                                 CHAMAR O SCMP0901              *
002600* 21/08/1998 MCN   CM-Y2K-07      REVISAO GERAL - SEM IMPACTO    *
002700* 12/05/2011 RAF   CM-0331        PROGRAMA DEIXA DE SER          *
002800*                                 INTERATIVO (SCREEN SECTION     *
002900*                                 REMOVIDA) E PASSA A SER O      *
003000*                                 UTILITARIO BATCH DE REIMPORT-  *
003100*                                 ACAO DO MESTRE DE PRODUTOS A   *
003200*                                 PARTIR DO PRODUTOS-EXPORT.     *
003300* 06/09/2016 RAF   CM-0389        INCLUIDA A REIMPORTACAO DO     *
003400*                                 REGISTRO DE PEDIDOS A PARTIR   *
003500*                                 DO PEDIDOS-EXPORT (CABECALHO   *
003600*                                 E LINHAS DISCRIMINADAS).       *
003700* 22/01/2021 RAF   CM-0428        CHAMADO PELO CONTROLADOR DE    *
003800*                                 IMPORTACAO SCMP0500.           *
003900******************************************************************
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SPECIAL-NAMES.
004300           C01 IS TOP-OF-FORM.
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT PRODUTO-EXPORT  ASSIGN TO "PRODUTOSEXPORT"
004700                ORGANIZATION      IS SEQUENTIAL
004800                ACCESS            IS SEQUENTIAL
004900                FILE STATUS       IS WS-FS-PRODUTO-EXPORT.
005000*
005100           SELECT PRODUTO         ASSIGN TO "PRODUTOS"
005200                ORGANIZATION      IS SEQUENTIAL
005300                ACCESS            IS SEQUENTIAL
005400                FILE STATUS       IS WS-FS-PRODUTO.
005500*
005600           SELECT PEDIDO-EXPORT   ASSIGN TO "PEDIDOSEXPORT"
005700                ORGANIZATION      IS SEQUENTIAL
005800                ACCESS            IS SEQUENTIAL
005900                FILE STATUS       IS WS-FS-PEDIDO-EXPORT.
006000*
006100           SELECT PEDIDO          ASSIGN TO "PEDIDOS"
006200                ORGANIZATION      IS SEQUENTIAL
006300                ACCESS            IS SEQUENTIAL
006400                FILE STATUS       IS WS-FS-PEDIDO.
006500*
006600           SELECT PEDIDO-PRODUTO  ASSIGN TO "PEDIDOPRODUTOS"
006700                ORGANIZATION      IS SEQUENTIAL
006800                ACCESS            IS SEQUENTIAL
006900                FILE STATUS       IS WS-FS-PEDIDO-PRODUTO.
007000******************************************************************
007100       DATA DIVISION.
007200******************************************************************
007300       FILE SECTION.
007400       FD  PRODUTO-EXPORT.
007500       01  REG-PRODUTO-EXPORT          PIC X(102).
007600*
007700       FD  PRODUTO.
007800           COPY "Copybooks/Producto.cpy".
007900*
008000       FD  PEDIDO-EXPORT.
008100           COPY "Copybooks/PedidoRegExport.cpy".
008200*
008300       FD  PEDIDO.
008400           COPY "Copybooks/Pedido.cpy".
008500*
008600       FD  PEDIDO-PRODUTO.
008700           COPY "Copybooks/PedidoProducto.cpy".
008800******************************************************************
008900       WORKING-STORAGE SECTION.
009000******************************************************************
009100       01  WS-AUXILIARES.
009200           05  WS-REG-PRODUTO.
009300               10  WS-PRODUCT-ID           PIC 9(06).
009400               10  WS-NOMBRE               PIC X(30).
009500               10  WS-PRECIO               PIC S9(07)V99.
009600               10  WS-DESCRIPCION          PIC X(50).
009700               10  WS-STOCK                PIC 9(05).
009800               10  FILLER                  PIC X(02).
009900           05  WS-REG-PRODUTO-R REDEFINES WS-REG-PRODUTO.
010000               10  FILLER                  PIC X(102).
010010           05  WS-REG-PEDIDO-AUX.
010020               10  WS-PEDIDO-ID            PIC 9(08).
010030               10  WS-CLIENTE              PIC X(40).
010040               10  WS-FECHA-PEDIDO         PIC X(19).
010050               10  FILLER                  PIC X(03).
010060           05  WS-REG-PEDIDO-AUX-R REDEFINES WS-REG-PEDIDO-AUX.
010070               10  FILLER                  PIC X(70).
010100*
010200       77  WS-FS-PRODUTO-EXPORT        PIC X(02).
010300           88  WS-FS-PROD-EXP-OK       VALUE "00".
010400*
010500       77  WS-FS-PRODUTO               PIC X(02).
010600           88  WS-FS-PROD-OK           VALUE "00".
010700*
010800       77  WS-FS-PEDIDO-EXPORT         PIC X(02).
010900           88  WS-FS-PED-EXP-OK        VALUE "00".
011000*
011100       77  WS-FS-PEDIDO                PIC X(02).
011200           88  WS-FS-PED-OK            VALUE "00".
011300*
011400       77  WS-FS-PEDIDO-PRODUTO        PIC X(02).
011500           88  WS-FS-PED-PROD-OK       VALUE "00".
011600*
011700       77  WS-FIM-PRODUTO-EXPORT       PIC X(01).
011800           88  FLAG-EOF-PRODUTO        VALUE "S".
011900*
012000       77  WS-FIM-PEDIDO-EXPORT        PIC X(01).
012100           88  FLAG-EOF-PEDIDO         VALUE "S".
012200*
012300       77  WS-QT-PRODUTOS-IMPORTADOS   PIC 9(06) COMP.
012400       77  WS-QT-PEDIDOS-IMPORTADOS    PIC 9(06) COMP.
012500       77  WS-QT-LINHAS-IMPORTADAS     PIC 9(06) COMP.
012600*
012700       01  WS-AREA-MENSAGEM.
012710           05  WS-MENSAGEM             PIC X(60) VALUE SPACES.
012720           05  WS-AREA-MENSAGEM-R REDEFINES WS-MENSAGEM.
012730               10  FILLER              PIC X(60).
012800******************************************************************
012900       LINKAGE SECTION.
013000******************************************************************
013100       01  LK-COM-AREA.
013200           05  LK-MENSAGEM             PIC X(20).
013300******************************************************************
013400       PROCEDURE DIVISION USING LK-COM-AREA.
013500******************************************************************
013600       MAIN-PROCEDURE.
013700
013800           PERFORM P100-INICIALIZA THRU P100-FIM.
013900
014000           PERFORM P400-IMPORTA-PRODUTO THRU P400-FIM
014100               UNTIL FLAG-EOF-PRODUTO.
014200
014300           PERFORM P500-IMPORTA-PEDIDO THRU P500-FIM
014400               UNTIL FLAG-EOF-PEDIDO.
014500
014600           PERFORM P900-FIM.
014700
014800       P100-INICIALIZA.
014900
015000           SET WS-FS-PROD-EXP-OK       TO TRUE.
015100           SET WS-FS-PROD-OK          TO TRUE.
015200           SET WS-FS-PED-EXP-OK        TO TRUE.
015300           SET WS-FS-PED-OK           TO TRUE.
015400           SET WS-FS-PED-PROD-OK       TO TRUE.
015500           MOVE "N"                   TO WS-FIM-PRODUTO-EXPORT.
015600           MOVE "N"                   TO WS-FIM-PEDIDO-EXPORT.
015700           MOVE ZERO                  TO WS-QT-PRODUTOS-IMPORTADOS.
015800           MOVE ZERO                  TO WS-QT-PEDIDOS-IMPORTADOS.
015900           MOVE ZERO                  TO WS-QT-LINHAS-IMPORTADAS.
016000*
016100           OPEN INPUT  PRODUTO-EXPORT.
016200           OPEN OUTPUT PRODUTO.
016300           OPEN INPUT  PEDIDO-EXPORT.
016400           OPEN OUTPUT PEDIDO.
016500           OPEN OUTPUT PEDIDO-PRODUTO.
016600*
016700           IF  NOT WS-FS-PROD-EXP-OK
016800               DISPLAY "ERRO NA ABERTURA DO PRODUTOS-EXPORT"
016900               PERFORM P900-FIM
017000           END-IF.
017100*
017200       P100-FIM.
017300           EXIT.
017400*
017500       P400-IMPORTA-PRODUTO.
017600*
017700           READ PRODUTO-EXPORT
017750               AT END
017800                   MOVE "S"            TO WS-FIM-PRODUTO-EXPORT
017900               NOT AT END
018000                   MOVE REG-PRODUTO-EXPORT     TO WS-REG-PRODUTO
018100                   MOVE WS-PRODUCT-ID          TO PRODUCT-ID
018200                   MOVE WS-NOMBRE              TO NOMBRE
018300                   MOVE WS-PRECIO              TO PRECIO
018400                   MOVE WS-DESCRIPCION         TO DESCRIPCION
018500                   MOVE WS-STOCK               TO STOCK
018600                   WRITE REG-PRODUTO
018700                   ADD 1             TO WS-QT-PRODUTOS-IMPORTADOS
018800           END-READ.
018900*
019000       P400-FIM.
019100           EXIT.
019200*
019300       P500-IMPORTA-PEDIDO.
019400*
019500           READ PEDIDO-EXPORT
019600               AT END
019700                   MOVE "S"            TO WS-FIM-PEDIDO-EXPORT
019800               NOT AT END
019900                   PERFORM P510-GRAVA-REGISTRO THRU P510-FIM
020000           END-READ.
020100*
020200       P500-FIM.
020300           EXIT.
020400*
020500       P510-GRAVA-REGISTRO.
020600*
020700           EVALUATE TRUE
020800               WHEN TIPO-REG-CABECALHO
020900                   MOVE CAB-PEDIDO-ID       TO PEDIDO-ID OF
020950                                               REG-PEDIDO
021000                   MOVE CAB-CLIENTE         TO CLIENTE
021100                   MOVE CAB-FECHA-PEDIDO    TO FECHA-PEDIDO
021200                   WRITE REG-PEDIDO
021300                   ADD 1           TO WS-QT-PEDIDOS-IMPORTADOS
021400               WHEN TIPO-REG-LINHA
021450                   MOVE LIN-PEDIDO-ID       TO PEDIDO-ID OF
021460                                               REG-PEDIDO-PRODUCTO
021600                   MOVE LIN-PRODUCTO-ID     TO PRODUCTO-ID
021700                   MOVE LIN-CANTIDAD        TO CANTIDAD
021800                   WRITE REG-PEDIDO-PRODUCTO
021900                   ADD 1           TO WS-QT-LINHAS-IMPORTADAS
022000           END-EVALUATE.
022100*
022200       P510-FIM.
022300           EXIT.
022400*
022500       P900-FIM.
022600           STRING  "IMPORTADOS "  WS-QT-PRODUTOS-IMPORTADOS
022700                   " PRODUTOS, " WS-QT-PEDIDOS-IMPORTADOS
022800                   " PEDIDOS E " WS-QT-LINHAS-IMPORTADAS
022900                   " LINHAS."          INTO WS-MENSAGEM
023000           DISPLAY WS-MENSAGEM.
023100           CLOSE   PRODUTO-EXPORT
023200                   PRODUTO
023300                   PEDIDO-EXPORT
023400                   PEDIDO
023500                   PEDIDO-PRODUTO.
023600           GOBACK.
023700       END PROGRAM SCMP0310.
