000100******************************************************************
000200*                                                                *
000300* PROGRAMA : SCMP0902                                            *
000400* PROPOSITO: VALIDAR OS CAMPOS OBRIGATORIOS DE UM PRODUTO        *
000500*            CANDIDATO, ANTES DE GRAVAR NO ARQUIVO PRODUTOS,     *
000600*            PARA O MODULO PRODUCT MASTER DA TIENDA ONLINE.      *
000700*                                                                *
000800******************************************************************
000900       IDENTIFICATION DIVISION.
001000******************************************************************
001100       PROGRAM-ID.    SCMP0902.
001200       AUTHOR.        A. RAFFUL.
001300       INSTALLATION.  COMPRAS-MERCADO - DEPTO DE SISTEMAS.
001400       DATE-WRITTEN.  04 DE MARCO DE 1992.
001500       DATE-COMPILED.
001600       SECURITY.      USO INTERNO - MODULO TIENDA ONLINE.
001700******************************************************************
001800* HISTORICO DE ALTERACOES                                        *
001900* DATA       RESP  CHAMADO        DESCRICAO                      *
002000* ---------- ----- -------------- ------------------------------ *
002100* 04/03/1992 ARF   CM-0037        VALIDA DIGITO VERIFICADOR DO   *
002200*                                 CODIGO DE BARRAS EAN-13        *
002300* 11/06/1995 JLS   CM-0139        AJUSTE NA SOMA DE DIGITOS      *
002400* 21/08/1998 MCN   CM-Y2K-07      REVISAO GERAL - SEM IMPACTO    *
002500* 09/04/2015 RAF   CM-0378        SUBPROGRAMA DEIXA DE VALIDAR   *
002600*                                 CODIGO DE BARRAS E PASSA A     *
002700*                                 VALIDAR OS CAMPOS OBRIGATORIOS *
002800*                                 DO PRODUTO CANDIDATO (NOMBRE,  *
002900*                                 DESCRIPCION, PRECIO, STOCK)    *
003000*                                 PARA O CADASTRO DE PRODUTOS DA *
003100*                                 TIENDA ONLINE.                 *
003200* 30/01/2020 RAF   CM-0418        PASSA A RETORNAR A QUANTIDADE  *
003300*                                 DE CAMPOS FALTANTES EM AREA    *
003400*                                 DE TRABALHO, PARA DIAGNOSTICO. *
003500******************************************************************
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM.
004000******************************************************************
004100       DATA DIVISION.
004200******************************************************************
004300       WORKING-STORAGE SECTION.
004400******************************************************************
004500* AREA DE TRABALHO DO PRODUTO CANDIDATO A VALIDAR                *
004600******************************************************************
004700       01  WS-AUXILIARES.
004800           05  WS-CANDIDATO-PRODUTO.
004900               10  WS-NOMBRE             PIC X(30).
005000               10  WS-PRECIO             PIC S9(07)V99.
005100               10  WS-PRECIO-R REDEFINES WS-PRECIO
005200                                         PIC X(09).
005300               10  WS-DESCRIPCION        PIC X(50).
005400               10  WS-STOCK              PIC 9(05).
005500               10  WS-STOCK-R  REDEFINES WS-STOCK
005600                                         PIC X(05).
005700*    REDEFINE - VISAO EM TEXTO DO GRUPO COMPLETO, USADA PARA      *
005800*    A VERIFICACAO RAPIDA "TUDO EM BRANCO" NA P100                *
005900           05  WS-CANDIDATO-TEXTO REDEFINES WS-CANDIDATO-PRODUTO.
006000               10  FILLER                PIC X(94).
006100           05  WS-CALCULO-VALIDACAO.
006200               10  WS-QT-CAMPOS-FALTANTES PIC 9(002) COMP.
006300******************************************************************
006400       LINKAGE SECTION.
006500******************************************************************
006600       01  LKS-PARAMETRO.
006700           05 LKS-CANDIDATO-PRODUTO.
006800               10 LKS-NOMBRE             PIC X(30).
006900               10 LKS-PRECIO             PIC S9(07)V99.
007000               10 LKS-DESCRIPCION        PIC X(50).
007100               10 LKS-STOCK              PIC 9(05).
007200           05 LKS-RETORNO                PIC 9(001).
007300******************************************************************
007400* LKS-CANDIDATO-PRODUTO = PRODUTO A SER INCLUIDO NO MESTRE       *
007500* LKS-RETORNO = 0 - TODOS OS CAMPOS OBRIGATORIOS INFORMADOS      *
007600* LKS-RETORNO = 1 - "FALTAN DATOS OBLIGATORIOS" (NOMBRE,         *
007700*               DESCRIPCION, PRECIO OU STOCK NAO INFORMADOS)     *
007800******************************************************************
007900       PROCEDURE DIVISION USING LKS-PARAMETRO.
008000******************************************************************
008100       M000-VALIDA-PRODUTO.
008200
008300           MOVE LKS-CANDIDATO-PRODUTO  TO WS-CANDIDATO-PRODUTO.
008400           MOVE ZERO                  TO WS-QT-CAMPOS-FALTANTES.
008500
008600           IF  WS-NOMBRE               EQUAL SPACES
008700               ADD 1                   TO WS-QT-CAMPOS-FALTANTES
008800           END-IF.
008900
009000           IF  WS-DESCRIPCION          EQUAL SPACES
009100               ADD 1                   TO WS-QT-CAMPOS-FALTANTES
009200           END-IF.
009300
009400*    PRECIO E STOCK SAO CAMPOS NUMERICOS SEM REPRESENTACAO DE     *
009500*    BRANCO; POR CONVENCAO DO CADASTRO, ZERO EQUIVALE A "NAO      *
009600*    INFORMADO" PARA ESTES DOIS CAMPOS OBRIGATORIOS.              *
009700           IF  WS-PRECIO               EQUAL ZERO
009800               ADD 1                   TO WS-QT-CAMPOS-FALTANTES
009900           END-IF.
010000
010100           IF  WS-STOCK                EQUAL ZERO
010200               ADD 1                   TO WS-QT-CAMPOS-FALTANTES
010300           END-IF.
010400
010500           IF  WS-QT-CAMPOS-FALTANTES  GREATER THAN ZERO
010600               MOVE 1                  TO LKS-RETORNO
010700           ELSE
010800               MOVE ZERO               TO LKS-RETORNO
010900           END-IF.
011000
011100           GOBACK.
011200       END PROGRAM SCMP0902.
