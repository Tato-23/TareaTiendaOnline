000100******************************************************************
000200*                                                                *
000300* PROGRAMA : SCMP0530                                            *
000400* PROPOSITO: EXPORTAR O REGISTRO DE PEDIDOS (ARQUIVOS PEDIDOS E  *
000500*            PEDIDO-PRODUCTOS) PARA O ARQUIVO PEDIDOS-EXPORT,    *
000600*            UM REGISTRO DE CABECALHO SEGUIDO DAS LINHAS         *
000700*            EXPANDIDAS DE CADA PEDIDO - MODULO TIENDA ONLINE.   *
000800*                                                                *
000900******************************************************************
001000       IDENTIFICATION DIVISION.
001100******************************************************************
001200       PROGRAM-ID.    SCMP0530.
001300       AUTHOR.        A. RAFFUL.
001400       INSTALLATION.  COMPRAS-MERCADO - DEPTO DE SISTEMAS.
001500       DATE-WRITTEN.  26 DE MARCO DE 1995.
001600       DATE-COMPILED.
001700       SECURITY.      USO INTERNO - MODULO TIENDA ONLINE.
001800******************************************************************
001900* HISTORICO DE ALTERACOES                                        *
002000* DATA       RESP  CHAMADO        DESCRICAO                      *
002100* ---------- ----- -------------- ------------------------------ *
002200* 26/03/1995 ARF   CM-0074        CADASTRO DE PRECOS DE PRODUTOS *
002300*                                 - GERA ARQUIVO CSV             *
002400* 30/10/1997 JLS   CM-0195        CORRIGIDA FORMATACAO DO VALOR  *
002500*                                 NO ARQUIVO GERADO              *
002600* 21/08/1998 MCN   CM-Y2K-07      REVISAO GERAL - SEM IMPACTO    *
002700* 19/03/2012 RAF   CM-0340        DEIXA DE EXPORTAR PRECOS DE    *
002800*                                 PRODUTO E PASSA A EXPORTAR O   *
002900*                                 REGISTRO DE PEDIDOS COMPLETO   *
003000*                                 (CABECALHO + LINHAS) PARA O    *
003100*                                 ARQUIVO PEDIDOS-EXPORT.        *
003200* 14/07/2017 RAF   CM-0397        CARGA DO MESTRE DE PRODUTOS EM *
003300*                                 TABELA INTERNA PARA EXPANDIR   *
003400*                                 NOMBRE/PRECIO DE CADA LINHA.   *
003500* 02/02/2022 RAF   CM-0431        CHAMADO PELO CONTROLADOR DE    *
003600*                                 IMPORTACAO/EXPORTACAO SCMP0500.*
003700******************************************************************
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM.
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT PRODUTO         ASSIGN TO "PRODUTOS"
004500                ORGANIZATION      IS SEQUENTIAL
004600                ACCESS            IS SEQUENTIAL
004700                FILE STATUS       IS WS-FS-PRODUTO.
004800*
004900           SELECT PEDIDO          ASSIGN TO "PEDIDOS"
005000                ORGANIZATION      IS SEQUENTIAL
005100                ACCESS            IS SEQUENTIAL
005200                FILE STATUS       IS WS-FS-PEDIDO.
005300*
005400           SELECT PEDIDO-PRODUTO  ASSIGN TO "PEDIDOPRODUTOS"
005500                ORGANIZATION      IS SEQUENTIAL
005600                ACCESS            IS SEQUENTIAL
005700                FILE STATUS       IS WS-FS-PEDIDO-PRODUTO.
005800*
005900           SELECT PEDIDO-EXPORT   ASSIGN TO "PEDIDOSEXPORT"
006000                ORGANIZATION      IS SEQUENTIAL
006100                ACCESS            IS SEQUENTIAL
006200                FILE STATUS       IS WS-FS-PEDIDO-EXPORT.
006300******************************************************************
006400       DATA DIVISION.
006500******************************************************************
006600       FILE SECTION.
006700       FD  PRODUTO.
006800           COPY "Copybooks/Producto.cpy".
006900*
007000       FD  PEDIDO.
007100           COPY "Copybooks/Pedido.cpy".
007200*
007300       FD  PEDIDO-PRODUTO.
007400           COPY "Copybooks/PedidoProducto.cpy".
007500*
007600       FD  PEDIDO-EXPORT.
007700           COPY "Copybooks/PedidoRegExport.cpy".
007800******************************************************************
007900       WORKING-STORAGE SECTION.
008000******************************************************************
008100       01  TABELA-PRODUTOS.
008200           05  WS-QT-PRODUTOS-TABELA   PIC 9(04) COMP.
008300           05  WS-MAX-REG-PRODUTOS     PIC 9(04) COMP
008400                                       VALUE 2000.
008500           05  TAB-PRODUTOS OCCURS 2000 TIMES
008600                           INDEXED BY TAB-IDX.
008700               10  TAB-PRODUCT-ID      PIC 9(06).
008800               10  TAB-NOMBRE          PIC X(30).
008900               10  TAB-PRECIO          PIC S9(07)V99.
009000*
009100       01  WS-BUFFER-LINHA.
009200           05  WS-BUF-PEDIDO-ID        PIC 9(06).
009300           05  WS-BUF-PRODUCTO-ID      PIC 9(06).
009400           05  WS-BUF-CANTIDAD         PIC 9(04).
009500           05  WS-BUF-LINHA-R REDEFINES WS-BUF-CANTIDAD.
009600               10  FILLER              PIC X(04).
009700*
009800       01  WS-REG-PEDIDO.
009900           05  WS-HDR-PEDIDO-ID        PIC 9(06).
010000           05  WS-HDR-CLIENTE          PIC X(30).
010100           05  WS-HDR-FECHA-PEDIDO     PIC X(19).
010200           05  WS-HDR-R REDEFINES WS-HDR-FECHA-PEDIDO.
010250               10  FILLER              PIC X(19).
010300           05  FILLER                  PIC X(04).
010400*
010500       77  WS-FS-PRODUTO               PIC X(02).
010600           88  WS-FS-PROD-OK           VALUE "00".
010700*
010800       77  WS-FS-PEDIDO                PIC X(02).
010900           88  WS-FS-PED-OK            VALUE "00".
011000*
011100       77  WS-FS-PEDIDO-PRODUTO        PIC X(02).
011200           88  WS-FS-PED-PROD-OK       VALUE "00".
011300*
011400       77  WS-FS-PEDIDO-EXPORT         PIC X(02).
011500           88  WS-FS-PED-EXP-OK        VALUE "00".
011600*
011700       77  WS-FIM-PEDIDO               PIC X(01).
011800           88  FLAG-EOF-PEDIDO         VALUE "S".
011900*
012000       77  WS-FIM-LINHAS               PIC X(01).
012100           88  FLAG-EOF-LINHAS         VALUE "S".
012200*
012300       77  WS-PRODUTO-ACHADO           PIC X(01).
012400           88  FLAG-PRODUTO-ACHADO     VALUE "S".
012500*
012600       77  WS-QT-PEDIDOS-EXPORTADOS    PIC 9(06) COMP.
012700       77  WS-QT-LINHAS-EXPORTADAS     PIC 9(06) COMP.
012800*
012900       77  WS-IMPORTE-LINHA            PIC S9(09)V99.
012910*
012920       01  WS-AREA-MENSAGEM.
012930           05  WS-MENSAGEM             PIC X(60) VALUE SPACES.
012940           05  WS-AREA-MENSAGEM-R REDEFINES WS-MENSAGEM.
012950               10  FILLER              PIC X(60).
013100******************************************************************
013200       LINKAGE SECTION.
013300******************************************************************
013400       01  LK-COM-AREA.
013500           05  LK-MENSAGEM             PIC X(20).
013600******************************************************************
013700       PROCEDURE DIVISION USING LK-COM-AREA.
013800******************************************************************
013900       MAIN-PROCEDURE.
014000
014100           PERFORM P100-INICIALIZA THRU P100-FIM.
014200
014300           PERFORM P300-PROCESSA-PEDIDO THRU P300-FIM
014400               UNTIL FLAG-EOF-PEDIDO.
014500
014600           PERFORM P900-FIM.
014700
014800       P100-INICIALIZA.
014900
015000           SET WS-FS-PROD-OK          TO TRUE.
015100           SET WS-FS-PED-OK           TO TRUE.
015200           SET WS-FS-PED-PROD-OK      TO TRUE.
015300           SET WS-FS-PED-EXP-OK       TO TRUE.
015400           MOVE "N"                   TO WS-FIM-PEDIDO.
015500           MOVE "N"                   TO WS-FIM-LINHAS.
015600           MOVE ZERO                  TO WS-QT-PRODUTOS-TABELA.
015700           MOVE ZERO                  TO WS-QT-PEDIDOS-EXPORTADOS.
015800           MOVE ZERO                  TO WS-QT-LINHAS-EXPORTADAS.
015900*
016000           OPEN INPUT  PRODUTO.
016100           OPEN INPUT  PEDIDO.
016200           OPEN INPUT  PEDIDO-PRODUTO.
016300           OPEN OUTPUT PEDIDO-EXPORT.
016400*
016500           PERFORM P200-CARGA-PRODUTOS THRU P200-FIM
016600               UNTIL WS-FS-PRODUTO NOT EQUAL "00".
016700*
016800           PERFORM P250-LE-PROXIMA-LINHA THRU P250-FIM.
016900*
017000       P100-FIM.
017100           EXIT.
017200*
017300       P200-CARGA-PRODUTOS.
017400*
017500           READ PRODUTO
017600               AT END
017700                   MOVE "99"           TO WS-FS-PRODUTO
017800               NOT AT END
017900                   IF  WS-QT-PRODUTOS-TABELA NOT LESS
017910                                       WS-MAX-REG-PRODUTOS
018000                       DISPLAY "*** LIMITE DE TABELA INTERNA "
018100                               "ULTRAPASSADO - PRODUTOS ***"
018200                       PERFORM P900-FIM
018300                   END-IF
018400                   ADD 1               TO WS-QT-PRODUTOS-TABELA
018500                   SET TAB-IDX         TO WS-QT-PRODUTOS-TABELA
018600                   MOVE PRODUCT-ID     TO TAB-PRODUCT-ID(TAB-IDX)
018700                   MOVE NOMBRE         TO TAB-NOMBRE(TAB-IDX)
018800                   MOVE PRECIO         TO TAB-PRECIO(TAB-IDX)
018900           END-READ.
019000*
019100       P200-FIM.
019200           EXIT.
019300*
019400       P250-LE-PROXIMA-LINHA.
019500*
019600           READ PEDIDO-PRODUTO INTO WS-BUFFER-LINHA
019700               AT END
019800                   MOVE "S"            TO WS-FIM-LINHAS
019900           END-READ.
020000*
020100       P250-FIM.
020200           EXIT.
020300*
020400       P300-PROCESSA-PEDIDO.
020500*
020600           READ PEDIDO INTO WS-REG-PEDIDO
020700               AT END
020800                   MOVE "S"            TO WS-FIM-PEDIDO
020900               NOT AT END
021000                   MOVE "H"            TO TIPO-REG-EXP
021100                   MOVE WS-HDR-PEDIDO-ID    TO CAB-PEDIDO-ID
021200                   MOVE WS-HDR-CLIENTE      TO CAB-CLIENTE
021300                   MOVE WS-HDR-FECHA-PEDIDO TO CAB-FECHA-PEDIDO
021400                   WRITE REG-PEDIDO-EXPORT
021500                   ADD 1               TO WS-QT-PEDIDOS-EXPORTADOS
021600                   PERFORM P310-EXPORTA-LINHAS THRU P310-FIM
021700                       UNTIL FLAG-EOF-LINHAS
021800                       OR WS-BUF-PEDIDO-ID NOT = WS-HDR-PEDIDO-ID
021900           END-READ.
022000*
022100       P300-FIM.
022200           EXIT.
022300*
022400       P310-EXPORTA-LINHAS.
022500*
022600           MOVE "N"                    TO WS-PRODUTO-ACHADO.
022700           PERFORM P330-BUSCA-PRODUTO THRU P330-FIM
022800               VARYING TAB-IDX FROM 1 BY 1
022900               UNTIL TAB-IDX > WS-QT-PRODUTOS-TABELA
023000               OR FLAG-PRODUTO-ACHADO.
023100*
023200           MOVE "L"                    TO TIPO-REG-EXP.
023300           MOVE WS-BUF-PEDIDO-ID        TO LIN-PEDIDO-ID.
023400           MOVE WS-BUF-PRODUCTO-ID      TO LIN-PRODUCTO-ID.
023500           MOVE WS-BUF-CANTIDAD         TO LIN-CANTIDAD.
023600*
023700           IF  FLAG-PRODUTO-ACHADO
023800               COMPUTE WS-IMPORTE-LINHA =
023900                   TAB-PRECIO(TAB-IDX) * WS-BUF-CANTIDAD
024000               MOVE TAB-NOMBRE(TAB-IDX) TO LIN-NOMBRE
024100               MOVE TAB-PRECIO(TAB-IDX) TO LIN-PRECIO
024200           ELSE
024300               MOVE ZERO               TO WS-IMPORTE-LINHA
024400               MOVE SPACES             TO LIN-NOMBRE
024500               MOVE ZERO               TO LIN-PRECIO
024600           END-IF.
024700*
024800           MOVE WS-IMPORTE-LINHA        TO LIN-IMPORTE.
024900           WRITE REG-PEDIDO-EXPORT.
025000           ADD 1                        TO WS-QT-LINHAS-EXPORTADAS.
025100*
025200           PERFORM P250-LE-PROXIMA-LINHA THRU P250-FIM.
025300*
025400       P310-FIM.
025500           EXIT.
025600*
025700       P330-BUSCA-PRODUTO.
025800*
025900           IF  TAB-PRODUCT-ID(TAB-IDX) EQUAL WS-BUF-PRODUCTO-ID
026000               MOVE "S"                TO WS-PRODUTO-ACHADO
026100           END-IF.
026200*
026300       P330-FIM.
026400           EXIT.
026500*
026600       P900-FIM.
026700           STRING  "EXPORTADOS "  WS-QT-PEDIDOS-EXPORTADOS
026800                   " PEDIDOS E " WS-QT-LINHAS-EXPORTADAS
026900                   " LINHAS."          INTO WS-MENSAGEM
027000           DISPLAY WS-MENSAGEM.
027100           CLOSE   PRODUTO
027200                   PEDIDO
027300                   PEDIDO-PRODUTO
027400                   PEDIDO-EXPORT.
027500           GOBACK.
027600       END PROGRAM SCMP0530.
