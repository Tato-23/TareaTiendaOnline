000100******************************************************************
000200*                                                                *
000300* PROGRAMA : SCMP0410                                            *
000400* PROPOSITO: EMITIR O RELATORIO "ORDER REGISTER LISTING", COM     *
000500*            TODOS OS PEDIDOS DO REGISTRO, NA ORDEM DE CHEGADA,   *
000600*            DETALHANDO AS LINHAS DE PRODUTO E O TOTAL DE CADA    *
000700*            PEDIDO, PARA O MODULO TIENDA ONLINE.                 *
000800*                                                                *
000900******************************************************************
001000       IDENTIFICATION DIVISION.
001100******************************************************************
001200       PROGRAM-ID.    SCMP0410.
001300       AUTHOR.        A. RAFFUL.
001400       INSTALLATION.  COMPRAS-MERCADO - DEPTO DE SISTEMAS.
001500       DATE-WRITTEN.  12 DE SETEMBRO DE 1994.
001600       DATE-COMPILED.
001700       SECURITY.      USO INTERNO - MODULO TIENDA ONLINE.
001800******************************************************************
001900* HISTORICO DE ALTERACOES                                        *
002000* DATA       RESP  CHAMADO        DESCRICAO                      *
002100* ---------- ----- -------------- ------------------------------ *
002200* 12/09/1994 ARF   CM-0127        LISTA DE COMPRAS - SORT POR     *
002300*                                 TIPO DE PRODUTO/CODIGO/DATA     *
002400* 07/05/1997 JLS   CM-0188        QUEBRA DE CONTROLE POR TIPO DE  *
002500*                                 PRODUTO                         *
002600* 21/08/1998 MCN   CM-Y2K-07      REVISAO GERAL - SEM IMPACTO     *
002700* 11/03/2011 RAF   CM-0336        PROGRAMA DEIXA DE LISTAR O      *
002800*                                 CADASTRO DE PRODUTOS E PASSA A  *
002900*                                 EMITIR O "ORDER REGISTER        *
003000*                                 LISTING" COM TODOS OS PEDIDOS   *
003100*                                 DO MODULO DE PEDIDOS DA TIENDA  *
003200*                                 ONLINE, UMA LINHA DE CABECALHO  *
003300*                                 POR PEDIDO, UMA LINHA DE        *
003400*                                 DETALHE POR PRODUTO E UM TOTAL  *
003500*                                 POR PEDIDO (QUEBRA DE CONTROLE  *
003600*                                 POR PEDIDO-ID).                 *
003700* 19/11/2018 RAF   CM-0402        INCLUI RODAPE COM CONTAGEM DE   *
003800*                                 PEDIDOS LISTADOS E TOTAL GERAL. *
003900* 04/03/2024 RAF   CM-0452        ARQUIVOS DE ENTRADA PASSAM A    *
004000*                                 SEQUENCIAIS; TABELA DE PRODUTOS *
004100*                                 EM MEMORIA SUBSTITUI O ACESSO    *
004200*                                 ALEATORIO AO MESTRE.            *
004300******************************************************************
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM.
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000*
005100           SELECT PRODUTO          ASSIGN TO "PRODUTOS"
005200                ORGANIZATION   IS SEQUENTIAL
005300                ACCESS         IS SEQUENTIAL
005400                FILE STATUS    IS WS-FS-PRODUTO.
005500*
005600           SELECT PEDIDO           ASSIGN TO "PEDIDOS"
005700                ORGANIZATION   IS SEQUENTIAL
005800                ACCESS         IS SEQUENTIAL
005900                FILE STATUS    IS WS-FS-PEDIDO.
006000*
006100           SELECT PEDIDO-PRODUTO   ASSIGN TO "PEDIDOPRODUTOS"
006200                ORGANIZATION   IS SEQUENTIAL
006300                ACCESS         IS SEQUENTIAL
006400                FILE STATUS    IS WS-FS-PEDIDO-PRODUTO.
006500*
006600           SELECT SCMO0410         ASSIGN TO "SCMO0410"
006700                ORGANIZATION   IS LINE SEQUENTIAL
006800                ACCESS         IS SEQUENTIAL.
006900*
007000           SELECT SORT-REGISTRO    ASSIGN TO "SORTLST"
007100                ORGANIZATION   IS LINE SEQUENTIAL
007200                ACCESS         IS SEQUENTIAL.
007300******************************************************************
007400       DATA DIVISION.
007500******************************************************************
007600       FILE SECTION.
007700       FD  PRODUTO.
007800           COPY "Copybooks/Producto.cpy".
007900*
008000       FD  PEDIDO.
008100           COPY "Copybooks/Pedido.cpy".
008200*
008300       FD  PEDIDO-PRODUTO.
008400           COPY "Copybooks/PedidoProducto.cpy".
008500*
008600       FD  SCMO0410.
008700       01  REG-REPORT                         PIC X(080).
008800*
008900       SD  SORT-REGISTRO.
009000       01  REGISTRO-SORT.
009100           05  SD-PEDIDO-ID                    PIC 9(06).
009200           05  SD-TIPO-REG                     PIC X(01).
009300               88  SD-TIPO-CABECALHO           VALUE "H".
009400               88  SD-TIPO-LINHA               VALUE "L".
009500           05  SD-SEQ-LINHA                    PIC 9(04).
009600           05  SD-CLIENTE                      PIC X(30).
009700           05  SD-FECHA-PEDIDO                 PIC X(19).
009800           05  SD-PRODUCTO-ID                  PIC 9(06).
009900           05  SD-NOMBRE                       PIC X(30).
010000           05  SD-PRECIO                       PIC S9(07)V99.
010100           05  SD-CANTIDAD                     PIC 9(04).
010200           05  SD-IMPORTE                      PIC S9(09)V99.
010300******************************************************************
010400       WORKING-STORAGE SECTION.
010500******************************************************************
010600       01  WS-AUXILIARES.
010700           05  WS-REG-PRODUTO.
010800               10  WS-PRODUCT-ID           PIC 9(06).
010900               10  WS-NOMBRE               PIC X(30).
011000               10  WS-PRECIO               PIC S9(07)V99.
011100               10  WS-DESCRIPCION          PIC X(50).
011200               10  WS-STOCK                PIC 9(05).
011300               10  FILLER                  PIC X(02).
011400           05  WS-REG-PRODUTO-ALT REDEFINES WS-REG-PRODUTO.
011500               10  WS-ALT-CAMPOS           PIC X(100).
011600               10  FILLER                  PIC X(02).
011700           05  WS-PRODUCT-ID-R REDEFINES WS-PRODUCT-ID.
011800               10  FILLER                  PIC X(06).
011900*
012000       01  TABELA-PRODUTOS.
012100           05  TAB-PRODUTO                 OCCURS 2000 TIMES
012200                                            INDEXED BY TAB-IDX.
012300               10  TAB-PRODUCT-ID          PIC 9(06).
012400               10  TAB-NOMBRE              PIC X(30).
012500               10  TAB-PRECIO              PIC S9(07)V99.
012600           05  FILLER                      PIC X(01).
012700*
012800       77  WS-QT-PRODUTOS-TABELA           PIC 9(004) COMP.
012900           88  TABELA-CHEIA                VALUE 2000.
013000*
013100       01  WS-REG-PEDIDO.
013200           05  WS-HDR-PEDIDO-ID            PIC 9(06).
013300           05  WS-HDR-CLIENTE              PIC X(30).
013400           05  WS-HDR-FECHA-PEDIDO         PIC X(19).
013500           05  WS-HDR-R REDEFINES WS-HDR-FECHA-PEDIDO.
013600               10  FILLER                  PIC X(19).
013700           05  FILLER                      PIC X(04).
013800*
013900       01  WS-REG-LINHA.
014000           05  WS-LIN-PEDIDO-ID            PIC 9(06).
014100           05  WS-LIN-PRODUCTO-ID          PIC 9(06).
014200           05  WS-LIN-CANTIDAD             PIC 9(04).
014300           05  FILLER                      PIC X(02).
014400*
014500       77  WS-PEDIDO-ANT                   PIC 9(06) VALUE ZERO.
014600*
014700       77  WS-FS-PRODUTO                   PIC X(02).
014800           88  WS-FS-PRD-OK                VALUE "00".
014900           88  WS-FS-PRD-NAO-EXISTE        VALUE "35".
015000*
015100       77  WS-FS-PEDIDO                    PIC X(02).
015200           88  WS-FS-PED-OK                VALUE "00".
015300           88  WS-FS-PED-NAO-EXISTE        VALUE "35".
015400*
015500       77  WS-FS-PEDIDO-PRODUTO            PIC X(02).
015600           88  WS-FS-LIN-OK                VALUE "00".
015700           88  WS-FS-LIN-NAO-EXISTE        VALUE "35".
015800*
015900       77  WS-FIM-DE-ARQUIVO-PED           PIC X(01).
016000           88  FLAG-EOF-PEDIDO             VALUE "S".
016100*
016200       77  WS-FIM-DE-ARQUIVO-LIN           PIC X(01).
016300           88  FLAG-EOF-LINHA              VALUE "S".
016400*
016500       77  WS-FIM-DE-SORT                  PIC X(01).
016600           88  FLAG-EOF-SORT               VALUE "S".
016700*
016800       77  WS-TOTAL-PEDIDO                 PIC S9(09)V99.
016900       77  WS-TOTAL-GERAL                  PIC S9(09)V99.
017000       77  WS-QT-PEDIDOS-LISTADOS          PIC 9(005) COMP.
017100       77  WS-PRIMEIRO-PEDIDO              PIC X(01) VALUE "S".
017200           88  88-PRIMEIRO-PEDIDO          VALUE "S".
017300*
017400       01  WS-DATA-CORRENTE.
017500           05  WS-AAAA-CORRENTE            PIC 9(04).
017600           05  WS-MM-CORRENTE              PIC 9(02).
017700           05  WS-DD-CORRENTE              PIC 9(02).
017800           05  FILLER                      PIC X(01).
017900*
018000       01  WS-RELATORIO.
018100           03  WS-LST-CAB-1.
018200               05  FILLER   PIC X(01)    VALUE SPACES.
018300               05  FILLER   PIC X(78)    VALUE ALL "=".
018400               05  FILLER   PIC X(01)    VALUE SPACES.
018500           03  WS-LST-CAB-2.
018600               05  FILLER   PIC X(01)    VALUE SPACES.
018700               05  FILLER   PIC X(16)    VALUE
018800                                       "SCMO0410 - ORDER".
018900               05  FILLER   PIC X(18)    VALUE
019000                                       " REGISTER LISTING".
019100               05  FILLER   PIC X(26)    VALUE SPACES.
019200               05  FILLER   PIC X(09)    VALUE "EMISSAO: ".
019300               05  WS-CAB-DT-SIS         PIC X(10) VALUE SPACES.
019400           03  WS-LST-CAB-3.
019500               05  FILLER   PIC X(01)    VALUE SPACES.
019600               05  FILLER   PIC X(78)    VALUE ALL "=".
019700               05  FILLER   PIC X(01)    VALUE SPACES.
019800*
019900           03  WS-LST-PEDIDO.
020000               05  FILLER        PIC X(01) VALUE SPACES.
020100               05  FILLER        PIC X(07) VALUE "PEDIDO ".
020200               05  WS-LST-PED-ID PIC 9(06).
020300               05  FILLER        PIC X(02) VALUE SPACES.
020400               05  FILLER        PIC X(08) VALUE "CLIENTE ".
020500               05  WS-LST-PED-CLI PIC X(30).
020600               05  FILLER        PIC X(01) VALUE SPACES.
020700               05  FILLER        PIC X(06) VALUE "FECHA ".
020800               05  WS-LST-PED-DT PIC X(19).
020900*
021000           03  WS-LST-COL-HDR.
021100               05  FILLER      PIC X(01) VALUE SPACES.
021200               05  FILLER      PIC X(07) VALUE "PROD-ID".
021300               05  FILLER      PIC X(02) VALUE SPACES.
021400               05  FILLER      PIC X(22) VALUE "NOMBRE".
021500               05  FILLER      PIC X(10) VALUE "PRECIO".
021600               05  FILLER      PIC X(08) VALUE "CANT".
021700               05  FILLER      PIC X(10) VALUE "IMPORTE".
021800*
021900           03  WS-LST-DETALHE.
022000               05  FILLER          PIC X(01) VALUE SPACES.
022100               05  WS-DET-PRD-ID   PIC 9(06).
022200               05  FILLER          PIC X(03) VALUE SPACES.
022300               05  WS-DET-NOMBRE   PIC X(24).
022400               05  WS-DET-PRECIO   PIC Z,ZZZ,ZZ9.99.
022500               05  FILLER          PIC X(02) VALUE SPACES.
022600               05  WS-DET-CANTIDAD PIC ZZZ9.
022700               05  FILLER          PIC X(02) VALUE SPACES.
022800               05  WS-DET-IMPORTE  PIC Z,ZZZ,ZZ9.99.
022900*
023000           03  WS-LST-TOTAL-PEDIDO.
023100               05  FILLER          PIC X(01) VALUE SPACES.
023200               05  FILLER          PIC X(24) VALUE
023300                                       "TOTAL PEDIDO:".
023400               05  FILLER          PIC X(14) VALUE SPACES.
023500               05  WS-LST-TOT-PED  PIC Z,ZZZ,ZZ9.99.
023600*
023700           03  WS-LST-LINHA.
023800               05  FILLER   PIC X(01)    VALUE SPACES.
023900               05  FILLER   PIC X(78)    VALUE ALL "-".
024000               05  FILLER   PIC X(01)    VALUE SPACES.
024100*
024200           03  WS-LST-RODAPE-0.
024300               05  FILLER   PIC X(01)    VALUE SPACES.
024400               05  FILLER   PIC X(40)    VALUE
024500                                   "NINGUN PEDIDO PARA LISTAR".
024600*
024700           03  WS-LST-RODAPE-1.
024800               05  FILLER          PIC X(01) VALUE SPACES.
024900               05  FILLER          PIC X(22) VALUE
025000                                       "PEDIDOS LISTADOS: ".
025100               05  WS-LST-QT-PED   PIC ZZZZ9.
025200               05  FILLER          PIC X(15) VALUE SPACES.
025300               05  FILLER          PIC X(13) VALUE
025400                                       "TOTAL GENERAL".
025500               05  WS-LST-TOT-GER  PIC Z,ZZZ,ZZ9.99.
025600******************************************************************
025700       LINKAGE SECTION.
025800******************************************************************
025900       01  LK-COM-AREA.
026000           03  LK-MENSAGEM                 PIC X(20).
026100******************************************************************
026200       PROCEDURE DIVISION USING LK-COM-AREA.
026300******************************************************************
026400       MAIN-PROCEDURE.
026500
026600           PERFORM P100-INICIALIZA THRU P100-FIM.
026700
026800           PERFORM P300-LISTA THRU P300-FIM.
026900
027000           PERFORM P900-FIM.
027100
027200       P100-INICIALIZA.
027300
027400           SET WS-FS-PRD-OK            TO TRUE.
027500           SET WS-FS-PED-OK            TO TRUE.
027600           SET WS-FS-LIN-OK            TO TRUE.
027700*
027800           PERFORM P120-ABRE-ARQUIVOS  THRU P120-FIM.
027900*
028000       P100-FIM.
028100           EXIT.
028200*
028300       P120-ABRE-ARQUIVOS.
028400*
028500           OPEN INPUT  PRODUTO
028600                       PEDIDO
028700                       PEDIDO-PRODUTO.
028800           OPEN OUTPUT SCMO0410.
028900*
029000           IF  NOT WS-FS-PRD-OK
029100               DISPLAY "ERRO NA ABERTURA DO ARQUIVO PRODUTOS. FS: "
029200                       WS-FS-PRODUTO
029300               PERFORM P900-FIM
029400           END-IF.
029500*
029600           IF  NOT WS-FS-PED-OK
029700               DISPLAY "ERRO NA ABERTURA DO ARQUIVO PEDIDOS. FS: "
029800                       WS-FS-PEDIDO
029900               PERFORM P900-FIM
030000           END-IF.
030100*
030200       P120-FIM.
030300           EXIT.
030400*
030500       P300-LISTA.
030600*
030700           SORT SORT-REGISTRO
030800                   ON ASCENDING    KEY SD-PEDIDO-ID
030900                   ON ASCENDING    KEY SD-TIPO-REG
031000                   ON ASCENDING    KEY SD-SEQ-LINHA
031100               INPUT   PROCEDURE IS P400-PROCESSA-ENTRADA
031200                               THRU P400-FIM
031300               OUTPUT  PROCEDURE IS P500-PROCESSA-SAIDA
031400                               THRU P500-FIM.
031500*
031600       P300-FIM.
031700           EXIT.
031800*
031900       P400-PROCESSA-ENTRADA.
032000*
032100           MOVE "N"                TO WS-FIM-DE-ARQUIVO-PED.
032200           MOVE "N"                TO WS-FIM-DE-ARQUIVO-LIN.
032300*
032400           PERFORM P410-CARGA-PRODUTOS THRU P410-FIM.
032500*
032600           PERFORM P420-RELEASA-CABECALHOS THRU P420-FIM
032700               UNTIL FLAG-EOF-PEDIDO.
032800*
032900           PERFORM P430-RELEASA-LINHAS THRU P430-FIM
033000               UNTIL FLAG-EOF-LINHA.
033100*
033200       P400-FIM.
033300           EXIT.
033400*
033500       P410-CARGA-PRODUTOS.
033600*
033700           MOVE ZERO               TO WS-QT-PRODUTOS-TABELA.
033800*
033900           PERFORM P411-LE-PRODUTO THRU P411-FIM
034000               UNTIL WS-FS-PRODUTO NOT EQUAL "00".
034100*
034200       P410-FIM.
034300           EXIT.
034400*
034500       P411-LE-PRODUTO.
034600*
034700           READ PRODUTO INTO WS-REG-PRODUTO
034800               AT END
034900                   MOVE "35"       TO WS-FS-PRODUTO
035000               NOT AT END
035100                   IF  TABELA-CHEIA
035200                       DISPLAY "TABELA DE PRODUTOS CHEIA (2000) "
035300                               "- PRODUTO " WS-PRODUCT-ID
035400                               " NAO CARREGADO"
035500                   ELSE
035600                       ADD 1           TO WS-QT-PRODUTOS-TABELA
035700                       SET TAB-IDX     TO WS-QT-PRODUTOS-TABELA
035800                       MOVE WS-PRODUCT-ID TO TAB-PRODUCT-ID (TAB-IDX)
035900                       MOVE WS-NOMBRE     TO TAB-NOMBRE (TAB-IDX)
036000                       MOVE WS-PRECIO     TO TAB-PRECIO (TAB-IDX)
036100                   END-IF
036200           END-READ.
036300*
036400       P411-FIM.
036500           EXIT.
036600*
036700       P420-RELEASA-CABECALHOS.
036800*
036900           READ PEDIDO INTO WS-REG-PEDIDO
037000               AT END
037100                   MOVE "S"        TO WS-FIM-DE-ARQUIVO-PED
037200               NOT AT END
037300                   MOVE WS-HDR-PEDIDO-ID    TO SD-PEDIDO-ID
037400                   SET SD-TIPO-CABECALHO    TO TRUE
037500                   MOVE ZERO                TO SD-SEQ-LINHA
037600                   MOVE WS-HDR-CLIENTE      TO SD-CLIENTE
037700                   MOVE WS-HDR-FECHA-PEDIDO TO SD-FECHA-PEDIDO
037800                   RELEASE REGISTRO-SORT
037900           END-READ.
038000*
038100       P420-FIM.
038200           EXIT.
038300*
038400       P430-RELEASA-LINHAS.
038500*
038600           READ PEDIDO-PRODUTO INTO WS-REG-LINHA
038700               AT END
038800                   MOVE "S"        TO WS-FIM-DE-ARQUIVO-LIN
038900               NOT AT END
039000                   IF  WS-LIN-PEDIDO-ID NOT EQUAL WS-PEDIDO-ANT
039100                       MOVE 1               TO SD-SEQ-LINHA
039200                   ELSE
039300                       ADD 1                TO SD-SEQ-LINHA
039400                   END-IF
039500                   MOVE WS-LIN-PEDIDO-ID    TO WS-PEDIDO-ANT
039600                                               SD-PEDIDO-ID
039700                   SET SD-TIPO-LINHA        TO TRUE
039800                   PERFORM P440-BUSCA-PRODUTO THRU P440-FIM
039900                   MOVE WS-LIN-PRODUCTO-ID   TO SD-PRODUCTO-ID
040000                   MOVE WS-LIN-CANTIDAD      TO SD-CANTIDAD
040100                   COMPUTE SD-IMPORTE = SD-PRECIO * SD-CANTIDAD
040200                   RELEASE REGISTRO-SORT
040300           END-READ.
040400*
040500       P430-FIM.
040600           EXIT.
040700*
040800       P440-BUSCA-PRODUTO.
040900*
041000           MOVE SPACES             TO SD-NOMBRE.
041100           MOVE ZERO               TO SD-PRECIO.
041200*
041300           PERFORM P441-TESTA-PRODUTO-SORT THRU P441-FIM
041320               VARYING TAB-IDX FROM 1 BY 1
041400                   UNTIL TAB-IDX > WS-QT-PRODUTOS-TABELA.
042100*
042200       P440-FIM.
042300           EXIT.
042310*
042320       P441-TESTA-PRODUTO-SORT.
042330*
042340           IF  TAB-PRODUCT-ID (TAB-IDX) EQUAL WS-LIN-PRODUCTO-ID
042350               MOVE TAB-NOMBRE (TAB-IDX) TO SD-NOMBRE
042360               MOVE TAB-PRECIO (TAB-IDX) TO SD-PRECIO
042370               SET TAB-IDX TO WS-QT-PRODUTOS-TABELA
042380           END-IF.
042390*
042395       P441-FIM.
042398           EXIT.
042400*
042500       P500-PROCESSA-SAIDA.
042600*
042700           PERFORM P510-INICIALIZA-REPORT THRU P510-FIM.
042800*
042900           MOVE "N"                TO WS-FIM-DE-SORT.
043000*
043100           PERFORM P520-IMPRIME-REGISTRO THRU P520-FIM
043200               UNTIL FLAG-EOF-SORT.
043300*
043400           PERFORM P590-FINALIZA-REPORT THRU P590-FIM.
043500*
043600       P500-FIM.
043700           EXIT.
043800*
043900       P510-INICIALIZA-REPORT.
044000*
044100           MOVE ZERO               TO WS-TOTAL-PEDIDO
044200                                       WS-TOTAL-GERAL.
044300           MOVE ZERO               TO WS-QT-PEDIDOS-LISTADOS.
044400           SET 88-PRIMEIRO-PEDIDO  TO TRUE.
044500*
044600           PERFORM P530-DATA-DO-SISTEMA THRU P530-FIM.
044700*
044800           WRITE REG-REPORT    FROM WS-LST-CAB-1.
044900           WRITE REG-REPORT    FROM WS-LST-CAB-2.
045000           WRITE REG-REPORT    FROM WS-LST-CAB-3.
045100*
045200       P510-FIM.
045300           EXIT.
045400*
045500       P520-IMPRIME-REGISTRO.
045600*
045700           RETURN SORT-REGISTRO INTO REGISTRO-SORT
045800               AT END
045900                   MOVE "S"        TO WS-FIM-DE-SORT
046000               NOT AT END
046100                   IF  SD-TIPO-CABECALHO
046200                       PERFORM P540-QUEBRA-PEDIDO THRU P540-FIM
046300                   ELSE
046400                       PERFORM P550-IMPRIME-DETALHE THRU P550-FIM
046500                   END-IF
046600           END-RETURN.
046700*
046800       P520-FIM.
046900           EXIT.
047000*
047100       P530-DATA-DO-SISTEMA.
047200*
047300           ACCEPT  WS-DATA-CORRENTE FROM DATE YYYYMMDD.
047400*
047500           STRING  WS-DD-CORRENTE "/"
047600                   WS-MM-CORRENTE "/"
047700                   WS-AAAA-CORRENTE    INTO    WS-CAB-DT-SIS.
047800*
047900       P530-FIM.
048000           EXIT.
048100*
048200       P540-QUEBRA-PEDIDO.
048300*
048400           IF  NOT 88-PRIMEIRO-PEDIDO
048500               PERFORM P560-IMPRIME-TOTAL THRU P560-FIM
048600           END-IF.
048700*
048800           SET 88-PRIMEIRO-PEDIDO TO FALSE.
048900*
049000           MOVE ZERO               TO WS-TOTAL-PEDIDO.
049100           ADD 1                   TO WS-QT-PEDIDOS-LISTADOS.
049200*
049300           MOVE SD-PEDIDO-ID       TO WS-LST-PED-ID.
049400           MOVE SD-CLIENTE         TO WS-LST-PED-CLI.
049500           MOVE SD-FECHA-PEDIDO    TO WS-LST-PED-DT.
049600*
049700           WRITE REG-REPORT FROM WS-LST-PEDIDO.
049800           WRITE REG-REPORT FROM WS-LST-COL-HDR.
049900*
050000       P540-FIM.
050100           EXIT.
050200*
050300       P550-IMPRIME-DETALHE.
050400*
050500           MOVE SD-PRODUCTO-ID     TO WS-DET-PRD-ID.
050600           MOVE SD-NOMBRE          TO WS-DET-NOMBRE.
050700           MOVE SD-PRECIO          TO WS-DET-PRECIO.
050800           MOVE SD-CANTIDAD        TO WS-DET-CANTIDAD.
050900           MOVE SD-IMPORTE         TO WS-DET-IMPORTE.
051000*
051100           WRITE REG-REPORT FROM WS-LST-DETALHE.
051200*
051300           ADD SD-IMPORTE          TO WS-TOTAL-PEDIDO.
051400*
051500       P550-FIM.
051600           EXIT.
051700*
051800       P560-IMPRIME-TOTAL.
051900*
052000           MOVE WS-TOTAL-PEDIDO    TO WS-LST-TOT-PED.
052100           WRITE REG-REPORT FROM WS-LST-TOTAL-PEDIDO.
052200*
052300           ADD WS-TOTAL-PEDIDO     TO WS-TOTAL-GERAL.
052400*
052500       P560-FIM.
052600           EXIT.
052700*
052800       P590-FINALIZA-REPORT.
052900*
053000           IF  88-PRIMEIRO-PEDIDO
053100               WRITE REG-REPORT    FROM WS-LST-RODAPE-0
053200           ELSE
053300               PERFORM P560-IMPRIME-TOTAL THRU P560-FIM
053400               WRITE REG-REPORT    FROM WS-LST-LINHA
053500               MOVE WS-QT-PEDIDOS-LISTADOS TO WS-LST-QT-PED
053600               MOVE WS-TOTAL-GERAL          TO WS-LST-TOT-GER
053700               WRITE REG-REPORT    FROM WS-LST-RODAPE-1
053800           END-IF.
053900*
054000       P590-FIM.
054100           EXIT.
054200*
054300       P900-FIM.
054400           CLOSE   PRODUTO
054500                   PEDIDO
054600                   PEDIDO-PRODUTO
054700                   SCMO0410.
054800           GOBACK.
054900       END PROGRAM SCMP0410.
