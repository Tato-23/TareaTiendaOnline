000100******************************************************************
000200*                                                                *
000300* PROGRAMA : SCMP0300                                            *
000400* PROPOSITO: POSTAR AS TRANSACOES DE MANUTENCAO DE PEDIDOS        *
000500*            (ALTA/MODIFICA/ELIMINA) CONTRA O REGISTRO DE         *
000600*            PEDIDOS EM MEMORIA, RECALCULANDO LINHAS E TOTAIS     *
000700*            CONTRA O MESTRE DE PRODUTOS, E REGRAVANDO OS         *
000800*            ARQUIVOS PEDIDOS/PEDIDO-PRODUTOS COM O REGISTRO      *
000900*            ATUALIZADO, PARA O MODULO TIENDA ONLINE.             *
001000*                                                                *
001100******************************************************************
001200       IDENTIFICATION DIVISION.
001300******************************************************************
001400       PROGRAM-ID.    SCMP0300.
001500       AUTHOR.        A. RAFFUL.
001600       INSTALLATION.  COMPRAS-MERCADO - DEPTO DE SISTEMAS.
001700       DATE-WRITTEN.  09 DE JANEIRO DE 1995.
001800       DATE-COMPILED.
001900       SECURITY.      USO INTERNO - MODULO TIENDA ONLINE.
002000******************************************************************
002100* HISTORICO DE ALTERACOES                                        *
002200* DATA       RESP  CHAMADO        DESCRICAO                      *
002300* ---------- ----- -------------- ------------------------------ *
002400* 09/01/1995 ARF   CM-0141        CARGA DE PRECOS DE PRODUTOS -   *
002500*                                 VALIDACAO DE PRODUTO/DATA/VALOR *
002600* 17/06/1997 JLS   CM-0194        INCLUIDO RELATORIO DE ERROS DA  *
002700*                                 CARGA                           *
002800* 21/08/1998 MCN   CM-Y2K-07      ANO DE 2 P/ 4 DIGITOS NA CARGA  *
002900*                                 DE PRECOS - REVALIDADO P/ Y2K   *
003000* 23/04/2012 RAF   CM-0346        PROGRAMA DEIXA DE CARREGAR      *
003100*                                 PRECOS DE PRODUTOS E PASSA A    *
003200*                                 POSTAR TRANSACOES DE ALTA/      *
003300*                                 MODIFICA/ELIMINA DE PEDIDOS DO   *
003400*                                 MODULO DE PEDIDOS DA TIENDA      *
003500*                                 ONLINE, CONTRA UM REGISTRO EM    *
003600*                                 MEMORIA CARREGADO DOS ARQUIVOS   *
003700*                                 PEDIDOS/PEDIDO-PRODUTOS.         *
003800* 14/08/2017 RAF   CM-0397        LINHAS DO PEDIDO PASSAM A SER   *
003900*                                 EXPANDIDAS (NOMBRE/PRECIO) E     *
004000*                                 TOTALIZADAS CONTRA O MESTRE DE   *
004100*                                 PRODUTOS EM TABELA EM MEMORIA.   *
004200* 30/05/2023 RAF   CM-0441        O REGISTRO ATUALIZADO PASSA A   *
004300*                                 SER REGRAVADO NOS ARQUIVOS       *
004400*                                 PEDIDOS E PEDIDO-PRODUTOS AO     *
004500*                                 FINAL DA CARGA (EXCLUIDOS NAO    *
004600*                                 SAO REGRAVADOS).                 *
004700******************************************************************
004800       ENVIRONMENT DIVISION.
004900       CONFIGURATION SECTION.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400*
005500           SELECT SCMO0300         ASSIGN TO "SCMO0300"
005600                ORGANIZATION   IS LINE SEQUENTIAL
005700                ACCESS         IS SEQUENTIAL
005800                FILE STATUS    IS WS-FS-SCMO0300.
005900*
006000           SELECT PEDIDO-TRANSACAO ASSIGN TO "PEDIDOTRANS"
006100                ORGANIZATION   IS SEQUENTIAL
006200                ACCESS         IS SEQUENTIAL
006300                FILE STATUS    IS WS-FS-TRANSACAO.
006400*
006500           SELECT PRODUTO          ASSIGN TO "PRODUTOS"
006600                ORGANIZATION   IS SEQUENTIAL
006700                ACCESS         IS SEQUENTIAL
006800                FILE STATUS    IS WS-FS-PRODUTO.
006900*
007000           SELECT PEDIDO           ASSIGN TO "PEDIDOS"
007100                ORGANIZATION   IS SEQUENTIAL
007200                ACCESS         IS SEQUENTIAL
007300                FILE STATUS    IS WS-FS-PEDIDO.
007400*
007500           SELECT PEDIDO-PRODUTO   ASSIGN TO "PEDIDOPRODUTOS"
007600                ORGANIZATION   IS SEQUENTIAL
007700                ACCESS         IS SEQUENTIAL
007800                FILE STATUS    IS WS-FS-PEDIDO-PRODUTO.
007900******************************************************************
008000       DATA DIVISION.
008100******************************************************************
008200       FILE SECTION.
008300       FD  SCMO0300.
008400       01  FD-REG-REPORT                       PIC X(80).
008500*
008600       FD  PEDIDO-TRANSACAO.
008700           COPY "Copybooks/PedidoTransacao.cpy".
008800*
008900       FD  PRODUTO.
009000           COPY "Copybooks/Producto.cpy".
009100*
009200       FD  PEDIDO.
009300           COPY "Copybooks/Pedido.cpy".
009400*
009500       FD  PEDIDO-PRODUTO.
009600           COPY "Copybooks/PedidoProducto.cpy".
009700******************************************************************
009800       WORKING-STORAGE SECTION.
009900******************************************************************
010000* TABELA EM MEMORIA DO MESTRE DE PRODUTOS, PARA EXPANSAO DE LINHA *
010100******************************************************************
010200       01  WS-AUXILIARES.
010300           05  WS-REG-PRODUTO.
010400               10  WS-PRODUCT-ID           PIC 9(06).
010500               10  WS-NOMBRE               PIC X(30).
010600               10  WS-PRECIO               PIC S9(07)V99.
010700               10  WS-DESCRIPCION          PIC X(50).
010800               10  WS-STOCK                PIC 9(05).
010900               10  FILLER                  PIC X(02).
011000           05  WS-REG-PRODUTO-ALT REDEFINES WS-REG-PRODUTO.
011100               10  WS-ALT-CAMPOS           PIC X(100).
011200               10  FILLER                  PIC X(02).
011300*
011400       01  TABELA-PRODUTOS.
011500           05  TAB-PRODUTO                 OCCURS 2000 TIMES
011600                                            INDEXED BY TAB-IDX.
011700               10  TAB-PRODUCT-ID          PIC 9(06).
011800               10  TAB-NOMBRE              PIC X(30).
011900               10  TAB-PRECIO              PIC S9(07)V99.
012000           05  FILLER                      PIC X(01).
012100*
012200       77  WS-QT-PRODUTOS-TABELA           PIC 9(004) COMP.
012300           88  TABELA-PRD-CHEIA            VALUE 2000.
012400******************************************************************
012500* REGISTRO DE PEDIDOS EM MEMORIA (CARREGADO DE PEDIDOS/PEDIDO-    *
012600* -PRODUTOS, ATUALIZADO PELAS TRANSACOES, REGRAVADO NO FINAL)     *
012700******************************************************************
012800       01  TABELA-PEDIDOS.
012900           05  TAB-PEDIDO                  OCCURS 3000 TIMES
013000                                            INDEXED BY TAB-PED-IDX
013100                                                       TAB-PED-IDX2.
013200               10  TAB-PED-PEDIDO-ID       PIC 9(06).
013300               10  TAB-PED-CLIENTE         PIC X(30).
013400               10  TAB-PED-FECHA-PEDIDO    PIC X(19).
013500               10  TAB-PED-ATIVO           PIC X(01).
013600                   88  TAB-PED-EXCLUIDO    VALUE "D".
013700                   88  TAB-PED-VIGENTE     VALUE "A".
013800               10  TAB-PED-QT-LINHAS       PIC 9(003) COMP.
013900               10  TAB-PED-TOTAL           PIC S9(09)V99.
014000               10  TAB-PED-LINHA           OCCURS 60 TIMES
014100                                            INDEXED BY TAB-LIN-IDX.
014200                   15  TAB-LIN-PRODUCTO-ID PIC 9(06).
014300                   15  TAB-LIN-NOMBRE      PIC X(30).
014400                   15  TAB-LIN-PRECIO      PIC S9(07)V99.
014500                   15  TAB-LIN-CANTIDAD    PIC 9(04).
014600                   15  TAB-LIN-IMPORTE     PIC S9(09)V99.
014700           05  FILLER                      PIC X(01).
014800*
014900       77  WS-QT-PEDIDOS-REGISTRO          PIC 9(004) COMP.
015000           88  REGISTRO-PEDIDOS-CHEIO       VALUE 3000.
015100       77  WS-PROXIMO-PEDIDO-ID            PIC 9(006).
015200*
015300       01  WS-REG-PEDIDO.
015400           05  WS-HDR-PEDIDO-ID            PIC 9(06).
015500           05  WS-HDR-CLIENTE              PIC X(30).
015600           05  WS-HDR-FECHA-PEDIDO         PIC X(19).
015700           05  WS-HDR-R REDEFINES WS-HDR-FECHA-PEDIDO.
015800               10  FILLER                  PIC X(19).
015900           05  FILLER                      PIC X(04).
016000*
016100       01  WS-REG-LINHA.
016200           05  WS-LIN-PEDIDO-ID            PIC 9(06).
016300           05  WS-LIN-PRODUCTO-ID          PIC 9(06).
016400           05  WS-LIN-CANTIDAD             PIC 9(04).
016500           05  FILLER                      PIC X(02).
016600       01  WS-REG-LINHA-ALT REDEFINES WS-REG-LINHA.
016700           05  WS-ALT-LINHA-CAMPOS         PIC X(16).
016800           05  FILLER                      PIC X(02).
016900*
017000       77  WS-PEDIDO-ANT                   PIC 9(06) VALUE ZERO.
017100       77  WS-IDX-ENCONTRADO               PIC 9(004) COMP VALUE ZERO.
017200*
017300       77  WS-FS-SCMO0300                  PIC X(02).
017400           88  WS-FS-SCMO-OK               VALUE "00".
017500*
017600       77  WS-FS-TRANSACAO                 PIC X(02).
017700           88  WS-FS-TRANS-OK              VALUE "00".
017800           88  WS-FS-TRANS-NAO-EXISTE      VALUE "35".
017900*
018000       77  WS-FS-PRODUTO                   PIC X(02).
018100           88  WS-FS-PRD-OK                VALUE "00".
018200*
018300       77  WS-FS-PEDIDO                    PIC X(02).
018400           88  WS-FS-PED-OK                VALUE "00".
018500           88  WS-FS-PED-NAO-EXISTE        VALUE "35".
018600*
018700       77  WS-FS-PEDIDO-PRODUTO            PIC X(02).
018800           88  WS-FS-LIN-OK                VALUE "00".
018900           88  WS-FS-LIN-NAO-EXISTE        VALUE "35".
019000*
019100       77  WS-FIM-DE-ARQUIVO-PED           PIC X(01).
019200           88  FLAG-EOF-PEDIDO             VALUE "S".
019300*
019400       77  WS-FIM-DE-ARQUIVO-LIN           PIC X(01).
019500           88  FLAG-EOF-LINHA              VALUE "S".
019600*
019700       77  WS-FIM-DE-TRANSACAO             PIC X(01).
019800           88  FLAG-EOF-TRANSACAO          VALUE "S".
019900*
020000       77  WS-REGISTRO-OK                  PIC X(01).
020100           88  FLAG-REGISTRO-OK            VALUE "S".
020200           88  FLAG-REGISTRO-COM-ERRO      VALUE "N".
020300*
020400       01  WS-LKS-AREA-DT.
020500           05  WS-LKS-DATA                  PIC X(019).
020600           05  WS-LKS-RETORNO                PIC 9(001).
020700*
020800       77  WS-TMP-PEDIDO-ID                 PIC 9(06).
020900       77  WS-TMP-QT-LINHAS-NOVAS           PIC 9(003) COMP.
021000*
021100       01  WS-REPORT-CARGA.
021200           03  WS-LST-CAB-LINHA.
021300               05  FILLER   PIC X(80) VALUE ALL "=".
021400           03  WS-LST-CAB-1.
021500               05  FILLER   PIC X(02) VALUE SPACES.
021600               05  FILLER   PIC X(78) VALUE
021700                    "SCMO0300 - RELATORIO DE POSTAGEM DE PEDIDOS".
021800           03  WS-LST-CAB-2.
021900               05  FILLER   PIC X(02) VALUE SPACES.
022000               05  FILLER   PIC X(03) VALUE "OP.".
022100               05  FILLER   PIC X(02) VALUE SPACES.
022200               05  FILLER   PIC X(07) VALUE "PEDIDO".
022300               05  FILLER   PIC X(03) VALUE SPACES.
022400               05  FILLER   PIC X(60) VALUE "RESULTADO".
022500           03  WS-LST-CAB-3.
022600               05  FILLER   PIC X(02) VALUE SPACES.
022700               05  FILLER   PIC X(03) VALUE ALL "-".
022800               05  FILLER   PIC X(02) VALUE SPACES.
022900               05  FILLER   PIC X(07) VALUE ALL "-".
023000               05  FILLER   PIC X(03) VALUE SPACES.
023100               05  FILLER   PIC X(60) VALUE ALL "-".
023200*
023300           03  WS-LST-DET-OK.
023400               05  FILLER               PIC X(02) VALUE SPACES.
023500               05  WS-LISTA-OPERACAO    PIC X(03) VALUE SPACES.
023600               05  FILLER               PIC X(02) VALUE SPACES.
023700               05  WS-LISTA-PEDIDO-ID   PIC 9(06).
023800               05  FILLER               PIC X(03) VALUE SPACES.
023900               05  FILLER               PIC X(60) VALUE
024000                                       "TRANSACAO POSTADA OK.".
024100*
024200           03  WS-LST-DET-ERRO.
024300               05  FILLER               PIC X(02) VALUE SPACES.
024400               05  WS-LISTA-OPERACAO-E  PIC X(03) VALUE SPACES.
024500               05  FILLER               PIC X(02) VALUE SPACES.
024600               05  WS-LISTA-PEDIDO-ID-E PIC 9(06).
024700               05  FILLER               PIC X(03) VALUE SPACES.
024800               05  WS-LISTA-ERRO-REPORT PIC X(60) VALUE SPACES.
024900*
025000           03  WS-LST-FINAL-0.
025100               05  FILLER               PIC X(02) VALUE SPACES.
025200               05  FILLER               PIC X(50) VALUE
025300                                       "NENHUMA TRANSACAO A POSTAR".
025400*
025500           03  WS-LST-FINAL-GRAVADOS.
025600               05  FILLER               PIC X(02) VALUE SPACES.
025700               05  FILLER               PIC X(24) VALUE
025800                                       "TRANSACOES POSTADAS: ".
025900               05  WS-LISTA-QTD-GRV     PIC 9(004) VALUE ZEROS.
026000*
026100           03  WS-LST-FINAL-ERRADOS.
026200               05  FILLER               PIC X(02) VALUE SPACES.
026300               05  FILLER               PIC X(24) VALUE
026400                                       "TRANSACOES COM ERRO: ".
026500               05  WS-LISTA-QTD-ERR     PIC 9(004) VALUE ZEROS.
026600*
026700           03  WS-LST-FINAL-TOTAL.
026800               05  FILLER               PIC X(02) VALUE SPACES.
026900               05  FILLER               PIC X(24) VALUE
027000                                       "TOTAL DE TRANSACOES: ".
027100               05  WS-LISTA-QTD-TOT     PIC 9(004) VALUE ZEROS.
027200******************************************************************
027300       LINKAGE SECTION.
027400******************************************************************
027500       01  LK-COM-AREA.
027600           03  LK-MENSAGEM                  PIC X(20).
027700******************************************************************
027800       PROCEDURE DIVISION USING LK-COM-AREA.
027900******************************************************************
028000       MAIN-PROCEDURE.
028100
028200           PERFORM P100-INICIALIZA THRU P100-FIM.
028300
028400           PERFORM P200-CARGA-REGISTRO THRU P200-FIM.
028500
028600           PERFORM P300-PROCESSA-TRANSACOES THRU P300-FIM.
028700
028800           PERFORM P800-REGRAVA-ARQUIVOS THRU P800-FIM.
028900
029000           PERFORM P900-FIM.
029100
029200       P100-INICIALIZA.
029300
029400           SET WS-FS-SCMO-OK           TO TRUE.
029500           SET WS-FS-PRD-OK            TO TRUE.
029600           SET WS-FS-PED-OK            TO TRUE.
029700           SET WS-FS-LIN-OK            TO TRUE.
029800           SET WS-FS-TRANS-OK          TO TRUE.
029900           MOVE ZERO                   TO WS-QT-PEDIDOS-REGISTRO.
030000           MOVE ZERO                   TO WS-PROXIMO-PEDIDO-ID.
030100*
030200           OPEN OUTPUT SCMO0300.
030300           OPEN INPUT  PRODUTO.
030400           OPEN INPUT  PEDIDO.
030500           OPEN INPUT  PEDIDO-PRODUTO.
030600           OPEN INPUT  PEDIDO-TRANSACAO.
030700*
030800           IF  NOT WS-FS-PRD-OK
030900               DISPLAY "ERRO NA ABERTURA DO ARQUIVO PRODUTOS. FS: "
031000                       WS-FS-PRODUTO
031100               PERFORM P900-FIM
031200           END-IF.
031300*
031400       P100-FIM.
031500           EXIT.
031600*
031700       P200-CARGA-REGISTRO.
031800*
031900           MOVE "N"                TO WS-FIM-DE-ARQUIVO-PED.
032000           MOVE "N"                TO WS-FIM-DE-ARQUIVO-LIN.
032100*
032200           PERFORM P210-CARGA-PRODUTOS THRU P210-FIM.
032300*
032400           PERFORM P220-LE-LINHA THRU P220-FIM.
032500*
032600           PERFORM P230-CARGA-UM-PEDIDO THRU P230-FIM
032700               UNTIL FLAG-EOF-PEDIDO.
032800*
032900       P200-FIM.
033000           EXIT.
033100*
033200       P210-CARGA-PRODUTOS.
033300*
033400           MOVE ZERO               TO WS-QT-PRODUTOS-TABELA.
033500*
033600           PERFORM P211-LE-PRODUTO THRU P211-FIM
033700               UNTIL WS-FS-PRODUTO NOT EQUAL "00".
033800*
033900       P210-FIM.
034000           EXIT.
034100*
034200       P211-LE-PRODUTO.
034300*
034400           READ PRODUTO INTO WS-REG-PRODUTO
034500               AT END
034600                   MOVE "35"       TO WS-FS-PRODUTO
034700               NOT AT END
034800                   IF  TABELA-PRD-CHEIA
034900                       DISPLAY "TABELA DE PRODUTOS CHEIA (2000) "
035000                               "- PRODUTO " WS-PRODUCT-ID
035100                               " NAO CARREGADO"
035200                   ELSE
035300                       ADD 1           TO WS-QT-PRODUTOS-TABELA
035400                       SET TAB-IDX     TO WS-QT-PRODUTOS-TABELA
035500                       MOVE WS-PRODUCT-ID TO TAB-PRODUCT-ID (TAB-IDX)
035600                       MOVE WS-NOMBRE     TO TAB-NOMBRE (TAB-IDX)
035700                       MOVE WS-PRECIO     TO TAB-PRECIO (TAB-IDX)
035800                   END-IF
035900           END-READ.
036000*
036100       P211-FIM.
036200           EXIT.
036300*
036400       P220-LE-LINHA.
036500*
036600           READ PEDIDO-PRODUTO INTO WS-REG-LINHA
036700               AT END
036800                   MOVE "S"        TO WS-FIM-DE-ARQUIVO-LIN
036900           END-READ.
037000*
037100       P220-FIM.
037200           EXIT.
037300*
037400       P230-CARGA-UM-PEDIDO.
037500*
037600           READ PEDIDO INTO WS-REG-PEDIDO
037700               AT END
037800                   MOVE "S"        TO WS-FIM-DE-ARQUIVO-PED
037900               NOT AT END
038000                   IF  REGISTRO-PEDIDOS-CHEIO
038100                       DISPLAY "REGISTRO DE PEDIDOS CHEIO (3000) "
038200                               "- PEDIDO " WS-HDR-PEDIDO-ID
038300                               " NAO CARREGADO"
038400                   ELSE
038500                       ADD 1               TO WS-QT-PEDIDOS-REGISTRO
038600                       SET TAB-PED-IDX     TO WS-QT-PEDIDOS-REGISTRO
038700                       MOVE WS-HDR-PEDIDO-ID TO
038800                                  TAB-PED-PEDIDO-ID (TAB-PED-IDX)
038900                       MOVE WS-HDR-CLIENTE   TO
039000                                  TAB-PED-CLIENTE (TAB-PED-IDX)
039100                       MOVE WS-HDR-FECHA-PEDIDO TO
039200                                  TAB-PED-FECHA-PEDIDO (TAB-PED-IDX)
039300                       SET TAB-PED-VIGENTE (TAB-PED-IDX) TO TRUE
039400                       MOVE ZERO            TO
039500                                  TAB-PED-QT-LINHAS (TAB-PED-IDX)
039600                       MOVE ZERO            TO
039700                                  TAB-PED-TOTAL (TAB-PED-IDX)
039800                       IF  WS-HDR-PEDIDO-ID > WS-PROXIMO-PEDIDO-ID
039900                           MOVE WS-HDR-PEDIDO-ID TO
040000                                              WS-PROXIMO-PEDIDO-ID
040100                       END-IF
040200                       PERFORM P240-CARGA-LINHAS-PEDIDO THRU P240-FIM
040300                   END-IF
040400           END-READ.
040500*
040600       P230-FIM.
040700           EXIT.
040800*
040900       P240-CARGA-LINHAS-PEDIDO.
041000*
041100           PERFORM P241-CARGA-UMA-LINHA THRU P241-FIM
041200               UNTIL FLAG-EOF-LINHA
041300               OR WS-LIN-PEDIDO-ID NOT EQUAL
041400                  TAB-PED-PEDIDO-ID (TAB-PED-IDX).
041500*
041600       P240-FIM.
041700           EXIT.
041800*
041900       P241-CARGA-UMA-LINHA.
042000*
042100           ADD 1                TO TAB-PED-QT-LINHAS (TAB-PED-IDX).
042200           SET TAB-LIN-IDX      TO TAB-PED-QT-LINHAS (TAB-PED-IDX).
042300*
042400           MOVE WS-LIN-PRODUCTO-ID TO
042500                      TAB-LIN-PRODUCTO-ID (TAB-PED-IDX TAB-LIN-IDX).
042600           MOVE WS-LIN-CANTIDAD    TO
042700                      TAB-LIN-CANTIDAD (TAB-PED-IDX TAB-LIN-IDX).
042800*
042900           PERFORM P245-EXPANDE-LINHA THRU P245-FIM.
043000*
043100           PERFORM P220-LE-LINHA THRU P220-FIM.
043200*
043300       P241-FIM.
043400           EXIT.
043500*
043600       P245-EXPANDE-LINHA.
043700*
043800           MOVE SPACES          TO TAB-LIN-NOMBRE (TAB-PED-IDX TAB-LIN-IDX).
043900           MOVE ZERO            TO TAB-LIN-PRECIO (TAB-PED-IDX TAB-LIN-IDX).
044000           MOVE ZERO            TO TAB-LIN-IMPORTE (TAB-PED-IDX TAB-LIN-IDX).
044100*
044200           PERFORM P246-TESTA-PRODUTO-LINHA THRU P246-FIM
044300               VARYING TAB-IDX FROM 1 BY 1
044400                   UNTIL TAB-IDX > WS-QT-PRODUTOS-TABELA.
045300*
045400           COMPUTE TAB-LIN-IMPORTE (TAB-PED-IDX TAB-LIN-IDX) =
045500                   TAB-LIN-PRECIO (TAB-PED-IDX TAB-LIN-IDX) *
045600                   TAB-LIN-CANTIDAD (TAB-PED-IDX TAB-LIN-IDX).
045700*
045800           ADD TAB-LIN-IMPORTE (TAB-PED-IDX TAB-LIN-IDX)
045900                               TO TAB-PED-TOTAL (TAB-PED-IDX).
046000*
046100       P245-FIM.
046200           EXIT.
046210*
046220       P246-TESTA-PRODUTO-LINHA.
046230*
046240           IF  TAB-PRODUCT-ID (TAB-IDX) EQUAL
046250               TAB-LIN-PRODUCTO-ID (TAB-PED-IDX TAB-LIN-IDX)
046260               MOVE TAB-NOMBRE (TAB-IDX) TO
046270                    TAB-LIN-NOMBRE (TAB-PED-IDX TAB-LIN-IDX)
046280               MOVE TAB-PRECIO (TAB-IDX) TO
046290                    TAB-LIN-PRECIO (TAB-PED-IDX TAB-LIN-IDX)
046300               SET TAB-IDX TO WS-QT-PRODUTOS-TABELA
046310           END-IF.
046320*
046330       P246-FIM.
046340           EXIT.
046300*
046400       P250-LOCALIZA-PEDIDO.
046500*
046600           MOVE ZERO               TO WS-IDX-ENCONTRADO.
046700*
046800           PERFORM P251-TESTA-PEDIDO THRU P251-FIM
046810               VARYING TAB-PED-IDX2 FROM 1 BY 1
047000                   UNTIL TAB-PED-IDX2 > WS-QT-PEDIDOS-REGISTRO.
047600*
047700       P250-FIM.
047800           EXIT.
047810*
047820       P251-TESTA-PEDIDO.
047830*
047840           IF  TAB-PED-PEDIDO-ID (TAB-PED-IDX2) EQUAL WS-TMP-PEDIDO-ID
047850               AND TAB-PED-VIGENTE (TAB-PED-IDX2)
047860               SET WS-IDX-ENCONTRADO  TO TAB-PED-IDX2
047870               SET TAB-PED-IDX2 TO WS-QT-PEDIDOS-REGISTRO
047880           END-IF.
047890*
047895       P251-FIM.
047896           EXIT.
047900*
048000       P300-PROCESSA-TRANSACOES.
048100*
048200           MOVE "N"                TO WS-FIM-DE-TRANSACAO.
048300*
048400           PERFORM P510-INICIALIZA-RELATORIO THRU P510-FIM.
048500*
048600           PERFORM P310-LE-TRANSACAO THRU P310-FIM.
048700*
048800           PERFORM P320-PROCESSA-UMA-TRANSACAO THRU P320-FIM
048900               UNTIL FLAG-EOF-TRANSACAO.
049000*
049100           PERFORM P520-FINALIZA-RELATORIO THRU P520-FIM.
049200*
049300       P300-FIM.
049400           EXIT.
049500*
049600       P310-LE-TRANSACAO.
049700*
049800           READ PEDIDO-TRANSACAO
049900               AT END
050000                   MOVE "S"        TO WS-FIM-DE-TRANSACAO
050100           END-READ.
050200*
050300       P310-FIM.
050400           EXIT.
050500*
050600       P320-PROCESSA-UMA-TRANSACAO.
050700*
050800           IF  NOT TRANS-TIPO-CABECALHO
050900               PERFORM P310-LE-TRANSACAO THRU P310-FIM
051000           ELSE
051100               SET FLAG-REGISTRO-OK   TO TRUE.
051200               EVALUATE TRUE
051300                   WHEN TRANS-OPER-ALTA
051400                       PERFORM P400-INCLUI-PEDIDO THRU P400-FIM
051500                   WHEN TRANS-OPER-MODIFICA
051600                       PERFORM P440-ALTERA-PEDIDO THRU P440-FIM
051700                   WHEN TRANS-OPER-ELIMINA
051800                       PERFORM P460-EXCLUI-PEDIDO THRU P460-FIM
051900                   WHEN OTHER
052000                       MOVE "OPERACION DE TRANSACCION DESCONOCIDA."
052100                                           TO WS-LISTA-ERRO-REPORT
052200                       SET FLAG-REGISTRO-COM-ERRO TO TRUE
052300               END-EVALUATE
052400               PERFORM P505-GRAVA-RPT THRU P505-FIM
052500           END-IF.
052600*
052700       P320-FIM.
052800           EXIT.
052900*
053000       P400-INCLUI-PEDIDO.
053100*
053200           MOVE "ALT"              TO WS-LISTA-OPERACAO
053300                                       WS-LISTA-OPERACAO-E.
053400           MOVE CAB-TRANS-PEDIDO-ID TO WS-LISTA-PEDIDO-ID
053500                                        WS-LISTA-PEDIDO-ID-E.
053600*
053700           IF  CAB-TRANS-CLIENTE EQUAL SPACES
053800           OR  CAB-TRANS-FECHA-PEDIDO EQUAL SPACES
053900               MOVE "FALTAN DATOS OBLIGATORIOS."
054000                                   TO WS-LISTA-ERRO-REPORT
054100               SET FLAG-REGISTRO-COM-ERRO TO TRUE
054200           ELSE
054300               MOVE CAB-TRANS-FECHA-PEDIDO TO WS-LKS-DATA
054400               CALL "SCMP0901" USING WS-LKS-AREA-DT
054500               IF  WS-LKS-RETORNO NOT EQUAL ZERO
054600                   MOVE "FORMATO DE FECHA INCORRECTO."
054700                                   TO WS-LISTA-ERRO-REPORT
054800                   SET FLAG-REGISTRO-COM-ERRO TO TRUE
054900               ELSE
055000                   IF  REGISTRO-PEDIDOS-CHEIO
055100                       MOVE "REGISTRO DE PEDIDOS CHEIO (3000)."
055200                                   TO WS-LISTA-ERRO-REPORT
055300                       SET FLAG-REGISTRO-COM-ERRO TO TRUE
055400                   ELSE
055500                       PERFORM P410-MONTA-NOVO-PEDIDO THRU P410-FIM
055600                   END-IF
055700               END-IF
055800           END-IF.
055900*
056000       P400-FIM.
056100           EXIT.
056200*
056300       P410-MONTA-NOVO-PEDIDO.
056400*
056500           ADD 1                   TO WS-PROXIMO-PEDIDO-ID.
056600           ADD 1                   TO WS-QT-PEDIDOS-REGISTRO.
056700           SET TAB-PED-IDX         TO WS-QT-PEDIDOS-REGISTRO.
056800*
056900           MOVE WS-PROXIMO-PEDIDO-ID TO
057000                              TAB-PED-PEDIDO-ID (TAB-PED-IDX)
057100                              WS-LISTA-PEDIDO-ID
057200                              WS-LISTA-PEDIDO-ID-E.
057300           MOVE CAB-TRANS-CLIENTE      TO
057400                              TAB-PED-CLIENTE (TAB-PED-IDX).
057500           MOVE CAB-TRANS-FECHA-PEDIDO TO
057600                              TAB-PED-FECHA-PEDIDO (TAB-PED-IDX).
057700           SET TAB-PED-VIGENTE (TAB-PED-IDX) TO TRUE.
057800           MOVE ZERO               TO TAB-PED-QT-LINHAS (TAB-PED-IDX)
057900                                       TAB-PED-TOTAL (TAB-PED-IDX).
058000*
058100           PERFORM P420-MONTA-LINHAS-NOVO-PEDIDO THRU P420-FIM.
058200*
058300       P410-FIM.
058400           EXIT.
058500*
058600       P420-MONTA-LINHAS-NOVO-PEDIDO.
058700*
058800           PERFORM P310-LE-TRANSACAO THRU P310-FIM.
058900*
059000           PERFORM P425-MONTA-UMA-LINHA-NOVA THRU P425-FIM
059100               UNTIL FLAG-EOF-TRANSACAO
059200               OR TRANS-TIPO-CABECALHO.
059300*
059400       P420-FIM.
059500           EXIT.
059600*
059700       P425-MONTA-UMA-LINHA-NOVA.
059800*
059900           IF  LIN-TRANS-PRODUCTO-ID EQUAL ZERO
060000               CONTINUE
060100           ELSE
060200               IF  TAB-PED-QT-LINHAS (TAB-PED-IDX) < 60
060300                   PERFORM P430-RESOLVE-LINHA-NOVA THRU P430-FIM
060400               END-IF
060500           END-IF.
060600*
060700           PERFORM P310-LE-TRANSACAO THRU P310-FIM.
060800*
060900       P425-FIM.
061000           EXIT.
061100*
061200       P430-RESOLVE-LINHA-NOVA.
061300*
061400           MOVE ZERO               TO WS-IDX-ENCONTRADO.
061500*
061600           PERFORM P431-TESTA-PRODUTO-NOVO THRU P431-FIM
061620               VARYING TAB-IDX FROM 1 BY 1
061700                   UNTIL TAB-IDX > WS-QT-PRODUTOS-TABELA.
062300*
062400           IF  WS-IDX-ENCONTRADO NOT EQUAL ZERO
062500               SET TAB-IDX              TO WS-IDX-ENCONTRADO
062600               ADD 1                    TO TAB-PED-QT-LINHAS (TAB-PED-IDX)
062700               SET TAB-LIN-IDX          TO TAB-PED-QT-LINHAS (TAB-PED-IDX)
062800               MOVE LIN-TRANS-PRODUCTO-ID TO
062900                          TAB-LIN-PRODUCTO-ID (TAB-PED-IDX TAB-LIN-IDX)
063000               IF  LIN-TRANS-CANTIDAD EQUAL ZERO
063100                   MOVE 1           TO
063200                          TAB-LIN-CANTIDAD (TAB-PED-IDX TAB-LIN-IDX)
063300               ELSE
063400                   MOVE LIN-TRANS-CANTIDAD TO
063500                          TAB-LIN-CANTIDAD (TAB-PED-IDX TAB-LIN-IDX)
063600               END-IF
063700               MOVE TAB-NOMBRE (TAB-IDX) TO
063800                          TAB-LIN-NOMBRE (TAB-PED-IDX TAB-LIN-IDX)
063900               MOVE TAB-PRECIO (TAB-IDX) TO
064000                          TAB-LIN-PRECIO (TAB-PED-IDX TAB-LIN-IDX)
064100               COMPUTE TAB-LIN-IMPORTE (TAB-PED-IDX TAB-LIN-IDX) =
064200                       TAB-LIN-PRECIO (TAB-PED-IDX TAB-LIN-IDX) *
064300                       TAB-LIN-CANTIDAD (TAB-PED-IDX TAB-LIN-IDX)
064400               ADD TAB-LIN-IMPORTE (TAB-PED-IDX TAB-LIN-IDX)
064500                                   TO TAB-PED-TOTAL (TAB-PED-IDX)
064600           END-IF.
064700*
064800       P430-FIM.
064900           EXIT.
064910*
064920       P431-TESTA-PRODUTO-NOVO.
064930*
064940           IF  TAB-PRODUCT-ID (TAB-IDX) EQUAL LIN-TRANS-PRODUCTO-ID
064950               SET WS-IDX-ENCONTRADO TO TAB-IDX
064960               SET TAB-IDX TO WS-QT-PRODUTOS-TABELA
064970           END-IF.
064980*
064990       P431-FIM.
064995           EXIT.
065000*
065100       P440-ALTERA-PEDIDO.
065200*
065300           MOVE "MOD"              TO WS-LISTA-OPERACAO
065400                                       WS-LISTA-OPERACAO-E.
065500           MOVE CAB-TRANS-PEDIDO-ID TO WS-LISTA-PEDIDO-ID
065600                                        WS-LISTA-PEDIDO-ID-E
065700                                        WS-TMP-PEDIDO-ID.
065800*
065900           PERFORM P250-LOCALIZA-PEDIDO THRU P250-FIM.
066000*
066100           IF  WS-IDX-ENCONTRADO EQUAL ZERO
066200               MOVE "PEDIDO NO ENCONTRADO."
066300                                   TO WS-LISTA-ERRO-REPORT
066400               SET FLAG-REGISTRO-COM-ERRO TO TRUE
066500               PERFORM P447-DESCARTA-LINHAS-TRANSACAO THRU P447-FIM
066600           ELSE
066700               SET TAB-PED-IDX     TO WS-IDX-ENCONTRADO
066800*
066900               IF  CAB-TRANS-CLIENTE NOT EQUAL SPACES
067000                   MOVE CAB-TRANS-CLIENTE TO
067100                                  TAB-PED-CLIENTE (TAB-PED-IDX)
067200               END-IF
067300*
067400               IF  CAB-TRANS-FECHA-PEDIDO EQUAL SPACES
067500                   CONTINUE
067600               ELSE
067700                   MOVE CAB-TRANS-FECHA-PEDIDO TO WS-LKS-DATA
067800                   CALL "SCMP0901" USING WS-LKS-AREA-DT
067900                   IF  WS-LKS-RETORNO NOT EQUAL ZERO
068000                       MOVE "FORMATO DE FECHA INCORRECTO."
068100                                   TO WS-LISTA-ERRO-REPORT
068200                       SET FLAG-REGISTRO-COM-ERRO TO TRUE
068300                   ELSE
068400                       MOVE CAB-TRANS-FECHA-PEDIDO TO
068500                                      TAB-PED-FECHA-PEDIDO (TAB-PED-IDX)
068600                   END-IF
068700               END-IF
068800*
068900               PERFORM P445-ALTERA-LINHAS THRU P445-FIM
069000           END-IF.
069100*
069200       P440-FIM.
069300           EXIT.
069400*
069500       P445-ALTERA-LINHAS.
069600*
069700           PERFORM P310-LE-TRANSACAO THRU P310-FIM.
069800*
069900           IF  FLAG-EOF-TRANSACAO OR TRANS-TIPO-CABECALHO
070000               CONTINUE
070100           ELSE
070200               MOVE ZERO           TO TAB-PED-QT-LINHAS (TAB-PED-IDX)
070300                                       TAB-PED-TOTAL (TAB-PED-IDX)
070400               PERFORM P425-MONTA-UMA-LINHA-NOVA THRU P425-FIM
070500                   UNTIL FLAG-EOF-TRANSACAO
070600                   OR TRANS-TIPO-CABECALHO
070700           END-IF.
070800*
070900       P445-FIM.
071000           EXIT.
071100*
071200       P447-DESCARTA-LINHAS-TRANSACAO.
071300*
071400           PERFORM P310-LE-TRANSACAO THRU P310-FIM
071500               UNTIL FLAG-EOF-TRANSACAO OR TRANS-TIPO-CABECALHO.
071900*
072000       P447-FIM.
072100           EXIT.
072200*
072300       P460-EXCLUI-PEDIDO.
072400*
072500           MOVE "ELI"              TO WS-LISTA-OPERACAO
072600                                       WS-LISTA-OPERACAO-E.
072700           MOVE CAB-TRANS-PEDIDO-ID TO WS-LISTA-PEDIDO-ID
072800                                        WS-LISTA-PEDIDO-ID-E
072900                                        WS-TMP-PEDIDO-ID.
073000*
073100           PERFORM P250-LOCALIZA-PEDIDO THRU P250-FIM.
073200*
073300           IF  WS-IDX-ENCONTRADO NOT EQUAL ZERO
073400               SET TAB-PED-IDX     TO WS-IDX-ENCONTRADO
073500               SET TAB-PED-EXCLUIDO (TAB-PED-IDX) TO TRUE
073600           END-IF.
073700*
073800           PERFORM P447-DESCARTA-LINHAS-TRANSACAO THRU P447-FIM.
073900*
074000       P460-FIM.
074100           EXIT.
074200*
074300       P505-GRAVA-RPT.
074400*
074500           ADD 1                   TO WS-LISTA-QTD-TOT.
074600*
074700           IF  FLAG-REGISTRO-OK
074800               ADD 1               TO WS-LISTA-QTD-GRV
074900               WRITE FD-REG-REPORT FROM WS-LST-DET-OK
075000           ELSE
075100               ADD 1               TO WS-LISTA-QTD-ERR
075200               WRITE FD-REG-REPORT FROM WS-LST-DET-ERRO
075300           END-IF.
075400*
075500       P505-FIM.
075600           EXIT.
075700*
075800       P510-INICIALIZA-RELATORIO.
075900*
076000           MOVE ZEROS              TO WS-LISTA-QTD-GRV
076100                                       WS-LISTA-QTD-ERR
076200                                       WS-LISTA-QTD-TOT.
076300*
076400           WRITE FD-REG-REPORT    FROM WS-LST-CAB-LINHA.
076500           WRITE FD-REG-REPORT    FROM WS-LST-CAB-1.
076600           WRITE FD-REG-REPORT    FROM WS-LST-CAB-LINHA.
076700           WRITE FD-REG-REPORT    FROM WS-LST-CAB-2.
076800           WRITE FD-REG-REPORT    FROM WS-LST-CAB-3.
076900*
077000       P510-FIM.
077100           EXIT.
077200*
077300       P520-FINALIZA-RELATORIO.
077400*
077500           IF  WS-LISTA-QTD-TOT EQUAL ZEROS
077600               WRITE FD-REG-REPORT FROM WS-LST-FINAL-0
077700           ELSE
077800               WRITE FD-REG-REPORT FROM WS-LST-FINAL-ERRADOS
077900               WRITE FD-REG-REPORT FROM WS-LST-FINAL-GRAVADOS
078000               WRITE FD-REG-REPORT FROM WS-LST-FINAL-TOTAL
078100           END-IF.
078200*
078300       P520-FIM.
078400           EXIT.
078500*
078600       P800-REGRAVA-ARQUIVOS.
078700*
078800           CLOSE PEDIDO
078900                 PEDIDO-PRODUTO.
079000*
079100           OPEN OUTPUT PEDIDO.
079200           OPEN OUTPUT PEDIDO-PRODUTO.
079300*
079400           PERFORM P810-REGRAVA-UM-PEDIDO THRU P810-FIM
079500               VARYING TAB-PED-IDX FROM 1 BY 1
079600               UNTIL TAB-PED-IDX > WS-QT-PEDIDOS-REGISTRO.
079700*
079800       P800-FIM.
079900           EXIT.
080000*
080100       P810-REGRAVA-UM-PEDIDO.
080200*
080300           IF  TAB-PED-EXCLUIDO (TAB-PED-IDX)
080400               CONTINUE
080500           ELSE
080600               MOVE TAB-PED-PEDIDO-ID (TAB-PED-IDX) TO WS-HDR-PEDIDO-ID
080700               MOVE TAB-PED-CLIENTE (TAB-PED-IDX)   TO WS-HDR-CLIENTE
080800               MOVE TAB-PED-FECHA-PEDIDO (TAB-PED-IDX) TO
080900                                           WS-HDR-FECHA-PEDIDO
081000               WRITE REG-PEDIDO FROM WS-REG-PEDIDO
081100*
081200               PERFORM P820-REGRAVA-LINHAS THRU P820-FIM
081300                   VARYING TAB-LIN-IDX FROM 1 BY 1
081400                   UNTIL TAB-LIN-IDX > TAB-PED-QT-LINHAS (TAB-PED-IDX)
081500           END-IF.
081600*
081700       P810-FIM.
081800           EXIT.
081900*
082000       P820-REGRAVA-LINHAS.
082100*
082200           MOVE TAB-PED-PEDIDO-ID (TAB-PED-IDX)  TO WS-LIN-PEDIDO-ID.
082300           MOVE TAB-LIN-PRODUCTO-ID (TAB-PED-IDX TAB-LIN-IDX) TO
082400                                         WS-LIN-PRODUCTO-ID.
082500           MOVE TAB-LIN-CANTIDAD (TAB-PED-IDX TAB-LIN-IDX) TO
082600                                         WS-LIN-CANTIDAD.
082700*
082800           WRITE REG-PEDIDO-PRODUCTO FROM WS-REG-LINHA.
082900*
083000       P820-FIM.
083100           EXIT.
083200*
083300       P900-FIM.
083400           CLOSE   PRODUTO
083500                   PEDIDO
083600                   PEDIDO-PRODUTO
083700                   PEDIDO-TRANSACAO
083800                   SCMO0300.
083900           GOBACK.
084000       END PROGRAM SCMP0300.
