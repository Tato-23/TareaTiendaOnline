000100******************************************************************
000200*                                                                *
000300* PROGRAMA : SCMP0520                                            *
000400* PROPOSITO: EXPORTAR O MESTRE DE PRODUTOS (ARQUIVO PRODUTOS)    *
000500*            PARA O ARQUIVO PRODUTOS-EXPORT, EM ORDEM ASCENDENTE *
000600*            DE PRODUCT-ID, PARA O MODULO PRODUCT MASTER DA      *
000700*            TIENDA ONLINE.                                     *
000800*                                                                *
000900******************************************************************
001000       IDENTIFICATION DIVISION.
001100******************************************************************
001200       PROGRAM-ID.    SCMP0520.
001300       AUTHOR.        A. RAFFUL.
001400       INSTALLATION.  COMPRAS-MERCADO - DEPTO DE SISTEMAS.
001500       DATE-WRITTEN.  26 DE MARCO DE 1993.
001600       DATE-COMPILED.
001700       SECURITY.      USO INTERNO - MODULO TIENDA ONLINE.
001800******************************************************************
001900* HISTORICO DE ALTERACOES                                        *
002000* DATA       RESP  CHAMADO        DESCRICAO                      *
002100* ---------- ----- -------------- ------------------------------ *
002200* 26/03/1993 ARF   CM-0044        CADASTRO DE PRODUTOS - GERA    *
002300*                                 ARQUIVO DE INTERCAMBIO         *
002400* 14/10/1996 JLS   CM-0162        INCLUIDO CONTADOR DE REGISTROS *
002500*                                 GRAVADOS NO ARQUIVO DE SAIDA   *
002600* 21/08/1998 MCN   CM-Y2K-07      REVISAO GERAL - SEM IMPACTO    *
002700* 02/07/2009 RAF   CM-0304        ARQUIVO PRODUTO PASSA DE       *
002800*                                 INDEXADO PARA SEQUENCIAL; A    *
002900*                                 LEITURA JA RESPEITA A ORDEM    *
003000*                                 ASCENDENTE DE PRODUCT-ID       *
003100*                                 MANTIDA PELO CADASTRO (SCMP0100*
003200*                                 APOS A INCLUSAO).              *
003300* 17/02/2017 RAF   CM-0395        DEIXA DE GERAR CSV E PASSA A   *
003400*                                 GRAVAR O LAYOUT FIXO DO         *
003500*                                 PRODUTOS-EXPORT, MESMO LAYOUT  *
003600*                                 DO MESTRE DE PRODUTOS.         *
003700******************************************************************
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM.
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT PRODUTO      ASSIGN TO "PRODUTOS"
004500                ORGANIZATION   IS SEQUENTIAL
004600                ACCESS         IS SEQUENTIAL
004700                FILE STATUS    IS WS-FS-PRODUTO.
004800*
004900           SELECT PRODUTO-EXPORT ASSIGN TO "PRODUTOSEXPORT"
005000                ORGANIZATION   IS SEQUENTIAL
005100                ACCESS         IS SEQUENTIAL
005200                FILE STATUS    IS WS-FS-PRODUTO-EXPORT.
005300******************************************************************
005400       DATA DIVISION.
005500******************************************************************
005600       FILE SECTION.
005700       FD  PRODUTO.
005800           COPY "Copybooks/Producto.cpy".
005900*
006000       FD  PRODUTO-EXPORT.
006100       01  REG-PRODUTO-EXPORT          PIC X(102).
006200******************************************************************
006300       WORKING-STORAGE SECTION.
006400******************************************************************
006500       01  WS-AUXILIARES.
006600           05  WS-REG-PRODUTO.
006700               10  WS-PRODUCT-ID       PIC 9(06).
006800               10  WS-NOMBRE           PIC X(30).
006900               10  WS-PRECIO           PIC S9(07)V99.
007000               10  WS-DESCRIPCION      PIC X(50).
007100               10  WS-STOCK            PIC 9(05).
007200               10  FILLER              PIC X(02).
007300           05  WS-REG-PRODUTO-ALT REDEFINES WS-REG-PRODUTO.
007400               10  WS-ALT-CAMPOS       PIC X(100).
007500               10  FILLER              PIC X(02).
007600           05  WS-PRODUCT-ID-R  REDEFINES WS-PRODUCT-ID.
007700               10  FILLER              PIC X(06).
007800*
007900       77  WS-FS-PRODUTO               PIC X(02).
008000           88  WS-FS-OK                VALUE "00".
008100           88  WS-FS-NAO-EXISTE        VALUE "35".
008200*
008300       77  WS-FS-PRODUTO-EXPORT        PIC X(02).
008400           88  WS-FS-EXP-OK            VALUE "00".
008500*
008600       77  WS-FIM-DE-ARQUIVO           PIC X(01).
008700           88  FLAG-EOF                VALUE "S".
008800*
008900       77  WS-QTD-REGISTROS-GRAVADOS   PIC 9(05) COMP.
009000*
009010       01  WS-AREA-MENSAGEM.
009020           05  WS-MENSAGEM             PIC X(60) VALUE SPACES.
009030           05  WS-AREA-MENSAGEM-R REDEFINES WS-MENSAGEM.
009040               10  FILLER              PIC X(60).
009100*
009200******************************************************************
009300       LINKAGE SECTION.
009400******************************************************************
009500       01  LK-COM-AREA.
009600           05  LK-MENSAGEM             PIC X(20).
009700******************************************************************
009800       PROCEDURE DIVISION USING LK-COM-AREA.
009900******************************************************************
010000       MAIN-PROCEDURE.
010100
010200           PERFORM P100-INICIALIZA THRU P100-FIM.
010300
010400           PERFORM P300-EXPORTA THRU P300-FIM UNTIL FLAG-EOF.
010500
010600           PERFORM P900-FIM.
010700
010800       P100-INICIALIZA.
010900
011000           SET WS-FS-OK                TO TRUE.
011100           MOVE "N"                    TO WS-FIM-DE-ARQUIVO.
011200           MOVE ZERO                   TO WS-QTD-REGISTROS-GRAVADOS.
011300*
011400           OPEN INPUT PRODUTO.
011500*
011600           IF  NOT WS-FS-OK
011700               MOVE "ERRO NA ABERTURA DO ARQUIVO PRODUTOS"
011800                                       TO WS-MENSAGEM
011900               DISPLAY WS-MENSAGEM
012000               DISPLAY "FILE STATUS: " WS-FS-PRODUTO
012100               PERFORM P900-FIM
012200           END-IF.
012300*
012400           OPEN OUTPUT PRODUTO-EXPORT.
012500*
012600       P100-FIM.
012700           EXIT.
012800*
012900       P300-EXPORTA.
013000*
013100           READ PRODUTO INTO WS-REG-PRODUTO
013200               AT END
013300                   MOVE "S"            TO WS-FIM-DE-ARQUIVO
013400                   STRING  "PRODUTOS-EXPORT GERADO COM "
013500                           WS-QTD-REGISTROS-GRAVADOS
013550                           " REGISTROS."
013600                                       INTO WS-MENSAGEM
013700                   DISPLAY WS-MENSAGEM
013800               NOT AT END
013900                   ADD 1               TO WS-QTD-REGISTROS-GRAVADOS
014000                   MOVE WS-REG-PRODUTO TO REG-PRODUTO-EXPORT
014100                   WRITE REG-PRODUTO-EXPORT
014200           END-READ.
014300*
014400       P300-FIM.
014500           EXIT.
014600*
014700       P900-FIM.
014800           CLOSE   PRODUTO
014900                   PRODUTO-EXPORT.
015000           GOBACK.
015100       END PROGRAM SCMP0520.
