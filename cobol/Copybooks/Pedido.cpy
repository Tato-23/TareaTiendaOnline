000100******************************************************************
000200* COPYBOOK.....: PEDIDO.CPY                                      *
000300* SISTEMA......: COMPRAS-MERCADO / TIENDA ONLINE                 *
000400* DESCRICAO....: LAYOUT DO CABECALHO DE PEDIDO                   *
000500*                (ARQUIVO PEDIDOS)                               *
000600******************************************************************
000700* HISTORICO DE ALTERACOES                                       *
000800* DATA       RESP  CHAMADO        DESCRICAO                      *
000900* ---------- ----- -------------- ------------------------------ *
001000* 08/11/1992 ARF   CM-0102        LAYOUT ORIGINAL - PEDIDO       *
001100* 23/01/1997 JLS   CM-0199        FECHA-PEDIDO PASSOU A ISO-8601 *
001200* 21/08/1998 MCN   CM-Y2K-07      ANO DA FECHA-PEDIDO P/ 4 DIG.  *
001300* 30/06/2003 RAF   CM-0301        FILLER DE EXPANSAO FUTURA      *
001400******************************************************************
001500 01  REG-PEDIDO.
001600     05  PEDIDO-ID                   PIC 9(06).
001700     05  CLIENTE                     PIC X(30).
001800     05  FECHA-PEDIDO                PIC X(19).
001900     05  FECHA-PEDIDO-AAMMDDHHMMSS REDEFINES FECHA-PEDIDO.
002000         10  FP-ANO                  PIC X(04).
002100         10  FILLER                  PIC X(01).
002200         10  FP-MES                  PIC X(02).
002300         10  FILLER                  PIC X(01).
002400         10  FP-DIA                  PIC X(02).
002500         10  FILLER                  PIC X(01).
002600         10  FP-HORA                 PIC X(02).
002700         10  FILLER                  PIC X(01).
002800         10  FP-MINUTO               PIC X(02).
002900         10  FILLER                  PIC X(01).
003000         10  FP-SEGUNDO              PIC X(02).
003100     05  FILLER                      PIC X(04).
