000100******************************************************************
000200* COPYBOOK.....: PRODUTOTRANSACAO.CPY                            *
000300* SISTEMA......: COMPRAS-MERCADO / TIENDA ONLINE                 *
000400* DESCRICAO....: LAYOUT DA TRANSACAO DO CADASTRO DE PRODUTOS,     *
000500*                USADO PELA CARGA DE POSTAGEM DO MESTRE DE        *
000600*                PRODUTOS (ARQUIVO PRODUTO-TRANSACAO). CADA        *
000700*                REGISTRO CARREGA A OPERACAO (ALTA/CONSULTA) E     *
000800*                OS DADOS DO PRODUTO CANDIDATO OU CONSULTADO.      *
000900******************************************************************
001000* HISTORICO DE ALTERACOES                                        *
001100* DATA       RESP  CHAMADO        DESCRICAO                      *
001200* ---------- ----- -------------- ------------------------------ *
001300* 04/03/1992 ARF   CM-0037        LAYOUT ORIGINAL - TRANSACAO DE  *
001400*                                 CADASTRO DE PRODUTOS            *
001500* 21/08/1998 MCN   CM-Y2K-07      REVISAO GERAL - SEM IMPACTO     *
001600******************************************************************
001700 01  REG-PRODUTO-TRANSACAO.
001800    05  TRANS-PRD-OPERACAO          PIC X(01).
001900        88  TRANS-PRD-ALTA          VALUE "A".
002000        88  TRANS-PRD-CONSULTA      VALUE "C".
002100    05  TRANS-PRD-PRODUCT-ID        PIC 9(06).
002200    05  TRANS-PRD-NOMBRE            PIC X(30).
002300    05  TRANS-PRD-PRECIO            PIC S9(07)V99.
002400    05  TRANS-PRD-DESCRIPCION       PIC X(50).
002500    05  TRANS-PRD-STOCK             PIC 9(05).
002600    05  FILLER                      PIC X(03).
