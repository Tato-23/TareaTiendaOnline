000100******************************************************************
000200* COPYBOOK.....: PRODUTO.CPY                                     *
000300* SISTEMA......: COMPRAS-MERCADO / TIENDA ONLINE                 *
000400* DESCRICAO....: LAYOUT DO REGISTRO MESTRE DE PRODUTOS           *
000500*                (ARQUIVO PRODUTOS)                              *
000600*                CAMPOS EM ESPANHOL POR EXIGENCIA DO CLIENTE     *
000700*                (CONTRATO TIENDA ONLINE - VER PASTA CONTRATOS)  *
000800******************************************************************
000900* HISTORICO DE ALTERACOES                                       *
001000* DATA       RESP  CHAMADO        DESCRICAO                      *
001100* ---------- ----- -------------- ------------------------------ *
001200* 14/03/1991 ARF   CM-0091        LAYOUT ORIGINAL - PRODUTO      *
001300* 02/09/1994 JLS   CM-0147        INCLUIDO CAMPO STOCK           *
001400* 19/07/1998 MCN   CM-Y2K-03      REVISAO PARA VIRADA DO SECULO  *
001500*              -- NAO HA DATA NESTE LAYOUT, SEM IMPACTO --        *
001600* 11/05/2006 RAF   CM-0288        PADRONIZADO PIC DO PRECIO      *
001700******************************************************************
001800 01  REG-PRODUTO.
001900     05  PRODUCT-ID                  PIC 9(06).
002000     05  NOMBRE                      PIC X(30).
002100     05  PRECIO                      PIC S9(07)V99.
002200     05  DESCRIPCION                 PIC X(50).
002300     05  STOCK                       PIC 9(05).
002400     05  FILLER                      PIC X(02).
