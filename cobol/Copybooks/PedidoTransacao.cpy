000100******************************************************************
000200* COPYBOOK.....: PEDIDOTRANSACAO.CPY                              *
000300* SISTEMA......: COMPRAS-MERCADO / TIENDA ONLINE                  *
000400* DESCRICAO....: LAYOUT DA TRANSACAO DE MANUTENCAO DE PEDIDO,      *
000500*                USADO PELA CARGA DE POSTAGEM DE PEDIDOS           *
000600*                (ARQUIVO PEDIDO-TRANSACAO). REGISTRO DE           *
000700*                CABECALHO (H) CARREGA A OPERACAO (ALTA/          *
000800*                MODIFICA/ELIMINA); REGISTROS DE LINHA (L)         *
000900*                CARREGAM OS PRODUTOS DO PEDIDO.                   *
001000******************************************************************
001100* HISTORICO DE ALTERACOES                                         *
001200* DATA       RESP  CHAMADO        DESCRICAO                       *
001300* ---------- ----- -------------- ------------------------------- *
001400* 09/01/1995 ARF   CM-0141        LAYOUT ORIGINAL - TRANSACAO DE   *
001500*                                 MANUTENCAO DE PEDIDOS            *
001600* 21/08/1998 MCN   CM-Y2K-07      ANO DA FECHA-PEDIDO P/ 4 DIG.    *
001700******************************************************************
001800 01  REG-PEDIDO-TRANSACAO.
001900     05  TIPO-REG-TRANS              PIC X(01).
002000         88  TRANS-TIPO-CABECALHO    VALUE "H".
002100         88  TRANS-TIPO-LINHA        VALUE "L".
002200     05  CORPO-PEDIDO-TRANSACAO      PIC X(85).
002300     05  CAB-PEDIDO-TRANSACAO REDEFINES CORPO-PEDIDO-TRANSACAO.
002400         10  CAB-TRANS-OPERACAO      PIC X(01).
002500             88  TRANS-OPER-ALTA      VALUE "A".
002600             88  TRANS-OPER-MODIFICA  VALUE "M".
002700             88  TRANS-OPER-ELIMINA   VALUE "E".
002800         10  CAB-TRANS-PEDIDO-ID     PIC 9(06).
002900         10  CAB-TRANS-CLIENTE       PIC X(30).
003000         10  CAB-TRANS-FECHA-PEDIDO  PIC X(19).
003100         10  FILLER                  PIC X(29).
003200     05  LIN-PEDIDO-TRANSACAO REDEFINES CORPO-PEDIDO-TRANSACAO.
003300         10  LIN-TRANS-PEDIDO-ID     PIC 9(06).
003400         10  LIN-TRANS-PRODUCTO-ID   PIC 9(06).
003500         10  LIN-TRANS-CANTIDAD      PIC 9(04).
003600         10  FILLER                  PIC X(69).
