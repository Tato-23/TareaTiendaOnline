000100******************************************************************
000200* COPYBOOK.....: PEDIDOREGEXPORT.CPY                             *
000300* SISTEMA......: COMPRAS-MERCADO / TIENDA ONLINE                 *
000400* DESCRICAO....: LAYOUT DO REGISTRO DE EXPORTACAO DE PEDIDOS     *
000500*                (ARQUIVO PEDIDOS-EXPORT)                        *
000600*                REGISTRO DISCRIMINADO: CABECALHO (H) OU LINHA   *
000700*                EXPANDIDA (L), CONFORME TIPO-REG-EXP            *
000800******************************************************************
000900* HISTORICO DE ALTERACOES                                       *
001000* DATA       RESP  CHAMADO        DESCRICAO                      *
001100* ---------- ----- -------------- ------------------------------ *
001200* 04/04/1999 MCN   CM-0214        LAYOUT ORIGINAL - EXPORTACAO   *
001300* 17/10/2001 RAF   CM-0256        INCLUIDO NOMBRE/PRECIO NA LINHA*
001400******************************************************************
001500 01  REG-PEDIDO-EXPORT.
001600     05  TIPO-REG-EXP                PIC X(01).
001700         88  TIPO-REG-CABECALHO      VALUE "H".
001800         88  TIPO-REG-LINHA          VALUE "L".
001900     05  CORPO-PEDIDO-EXPORT         PIC X(85).
002000     05  CAB-PEDIDO-EXPORT REDEFINES CORPO-PEDIDO-EXPORT.
002100         10  CAB-PEDIDO-ID           PIC 9(06).
002200         10  CAB-CLIENTE             PIC X(30).
002300         10  CAB-FECHA-PEDIDO        PIC X(19).
002400         10  FILLER                  PIC X(30).
002500     05  LIN-PEDIDO-EXPORT REDEFINES CORPO-PEDIDO-EXPORT.
002600         10  LIN-PEDIDO-ID           PIC 9(06).
002700         10  LIN-PRODUCTO-ID         PIC 9(06).
002800         10  LIN-NOMBRE              PIC X(30).
002900         10  LIN-PRECIO              PIC S9(07)V99.
003000         10  LIN-CANTIDAD            PIC 9(04).
003100         10  LIN-IMPORTE             PIC S9(09)V99.
003200         10  FILLER                  PIC X(12).
