000100******************************************************************
000200* COPYBOOK.....: PEDIDOPRODUCTO.CPY                              *
000300* SISTEMA......: COMPRAS-MERCADO / TIENDA ONLINE                 *
000400* DESCRICAO....: LAYOUT DA LINHA DE PRODUTO DO PEDIDO            *
000500*                (ARQUIVO PEDIDO-PRODUCTOS)                     *
000600******************************************************************
000700* HISTORICO DE ALTERACOES                                       *
000800* DATA       RESP  CHAMADO        DESCRICAO                      *
000900* ---------- ----- -------------- ------------------------------ *
001000* 08/11/1992 ARF   CM-0102        LAYOUT ORIGINAL - LINHA PEDIDO *
001100* 19/02/1996 JLS   CM-0171        CANTIDAD PASSOU A 4 DIGITOS    *
001200* 21/08/1998 MCN   CM-Y2K-07      REVISAO GERAL - SEM IMPACTO    *
001300******************************************************************
001400 01  REG-PEDIDO-PRODUCTO.
001500     05  PEDIDO-ID                   PIC 9(06).
001600     05  PRODUCTO-ID                 PIC 9(06).
001700     05  CANTIDAD                    PIC 9(04).
001800     05  FILLER                      PIC X(02).
