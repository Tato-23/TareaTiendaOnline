000100      ******************************************************************
000200      *                                                                *
000300      * PROGRAMA : SCMP0500                                           *
000400      * PROPOSITO: CONTROLADOR BATCH DE REIMPORTACAO DO MODULO TIENDA *
000500      *            ONLINE. DISPARA O UTILITARIO SCMP0310, QUE          *
000600      *            SUBSTITUI POR COMPLETO O MESTRE DE PRODUTOS E O     *
000700      *            REGISTRO DE PEDIDOS A PARTIR DOS ARQUIVOS DE        *
000800      *            INTERCAMBIO PRODUTOS-EXPORT E PEDIDOS-EXPORT.       *
000900      *            USADO EM RECUPERACAO DE DESASTRE OU CARGA INICIAL   *
001000      *            DE AMBIENTE, FORA DO CICLO BATCH NOTURNO NORMAL.    *
001100      *                                                                *
001200      ******************************************************************
001300       IDENTIFICATION DIVISION.
001400      ******************************************************************
001500       PROGRAM-ID.    SCMP0500.
001600       AUTHOR.        A. RAFFUL.
001700       INSTALLATION.  COMPRAS-MERCADO - DEPTO DE SISTEMAS.
001800       DATE-WRITTEN.  17 DE SETEMBRO DE 1996.
001900       DATE-COMPILED.
002000       SECURITY.      USO INTERNO - MODULO TIENDA ONLINE.
002100      ******************************************************************
002200      * HISTORICO DE ALTERACOES                                        *
002300      * DATA       RESP  CHAMADO        DESCRICAO                      *
002400      * ---------- ----- -------------- ------------------------------ *
002500      * 17/09/1996 ARF   CM-0167        MENU DE GERACAO DE ARQUIVOS     *
002600      *                                 CSV (TIPOS/PRODUTOS/PRECOS/BI)  *
002700      * 21/08/1998 MCN   CM-Y2K-07      REVISAO GERAL - SEM IMPACTO     *
002800      * 09/11/2006 JLS   CM-0272        RETIRADA A OPCAO DE CSV DE      *
002900      *                                 TIPOS DE PRODUTOS (DESCONTINUAD*
003000      *                                 NO MODULO TIENDA ONLINE)        *
003100      * 12/05/2011 RAF   CM-0332        PROGRAMA DEIXA DE SER MENU      *
003200      *                                 INTERATIVO (SCREEN SECTION      *
003300      *                                 REMOVIDA) E PASSA A SER O       *
003400      *                                 CONTROLADOR BATCH DE REIMPORT-  *
003500      *                                 ACAO DO AMBIENTE TIENDA ONLINE, *
003600      *                                 CHAMANDO O UTILITARIO SCMP0310. *
003700      * 22/01/2021 RAF   CM-0428        RENOMEADO O ROTULO DA ETAPA     *
003800      *                                 UNICA PARA "REIMPORTACAO GERAL" *
003900      *                                 APOS O SCMP0310 PASSAR A        *
004000      *                                 REIMPORTAR TAMBEM O REGISTRO    *
004100      *                                 DE PEDIDOS, NAO SO O MESTRE DE  *
004200      *                                 PRODUTOS.                       *
004300      ******************************************************************
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM.
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000      ******************************************************************
005100       DATA DIVISION.
005200      ******************************************************************
005300       FILE SECTION.
005400       WORKING-STORAGE SECTION.
005500      ******************************************************************
005600       01  WS-COM-AREA.
005610           05  WS-MENSAGEM                 PIC X(20) VALUE SPACES.
005620           05  WS-MENSAGEM-R REDEFINES WS-MENSAGEM.
005630               10  FILLER                  PIC X(20).
005800      *
005900       77  WS-ETAPA-CORRENTE               PIC X(20) VALUE SPACES.
006000      *
006100       01  WS-CONTROLE-REIMPORTACAO.
006200           05  WS-QT-ETAPAS-EXECUTADAS     PIC 9(02) COMP.
006300           05  WS-QT-ETAPAS-R REDEFINES WS-QT-ETAPAS-EXECUTADAS
006400                                           PIC X(02).
006500           05  WS-IND-REIMPORTACAO         PIC X(01) VALUE "N".
006600               88  REIMPORTACAO-OK        VALUE "S" FALSE "N".
006700           05  FILLER                      PIC X(15).
006800      *
006900       01  WS-AREA-AUXILIAR.
007000           05  WS-AREA-AUXILIAR-TXT        PIC X(20) VALUE SPACES.
007100           05  WS-AREA-AUXILIAR-R REDEFINES WS-AREA-AUXILIAR-TXT.
007200               10  FILLER                  PIC X(20).
007300      ******************************************************************
007400       LINKAGE SECTION.
007500      ******************************************************************
007600       01  LK-COM-AREA.
007700           05  LK-MENSAGEM                 PIC X(20).
007800      ******************************************************************
007900       PROCEDURE DIVISION USING LK-COM-AREA.
008000      ******************************************************************
008100       MAIN-PROCEDURE.
008200
008300           PERFORM P100-INICIALIZA THRU P100-FIM.
008400
008500           PERFORM P300-REIMPORTA-AMBIENTE THRU P300-FIM.
008600
008700           PERFORM P900-FINALIZA THRU P900-FIM.
008800
008900           GOBACK.
009000      *
009100       P100-INICIALIZA.
009200      *
009300           MOVE ZERO                  TO WS-QT-ETAPAS-EXECUTADAS.
009400           SET REIMPORTACAO-OK  TO FALSE.
009500           MOVE SPACES                TO WS-MENSAGEM.
009600      *
009700       P100-FIM.
009800           EXIT.
009900      *
010000       P300-REIMPORTA-AMBIENTE.
010100      *
010200           MOVE "REIMPORTACAO GERAL" TO WS-ETAPA-CORRENTE.
010300           CALL "SCMP0310"             USING WS-COM-AREA.
010400           ADD 1                       TO WS-QT-ETAPAS-EXECUTADAS.
010500           SET REIMPORTACAO-OK         TO TRUE.
010600      *
010700       P300-FIM.
010800           EXIT.
010900      *
011000       P900-FINALIZA.
011100      *
011200           DISPLAY "SCMP0500 - REIMPORTACAO FINALIZADA - ETAPAS: "
011300                   WS-QT-ETAPAS-EXECUTADAS.
011400      *
011500       P900-FIM.
011600           EXIT.
011700       END PROGRAM SCMP0500.
