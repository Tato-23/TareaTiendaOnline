000100******************************************************************
000200*                                                                *
000300* PROGRAMA : SCMP0100                                            *
000400* PROPOSITO: CARREGAR O MESTRE DE PRODUTOS EM TABELA EM MEMORIA   *
000500*            E POSTAR AS TRANSACOES DE CONSULTA E ALTA DE         *
000600*            PRODUTOS DO CADASTRO, PARA O MODULO PRODUCT MASTER   *
000700*            DA TIENDA ONLINE.                                    *
000800*                                                                *
000900******************************************************************
001000       IDENTIFICATION DIVISION.
001100******************************************************************
001200       PROGRAM-ID.    SCMP0100.
001300       AUTHOR.        A. RAFFUL.
001400       INSTALLATION.  COMPRAS-MERCADO - DEPTO DE SISTEMAS.
001500       DATE-WRITTEN.  15 DE FEVEREIRO DE 1992.
001600       DATE-COMPILED.
001700       SECURITY.      USO INTERNO - MODULO TIENDA ONLINE.
001800******************************************************************
001900* HISTORICO DE ALTERACOES                                        *
002000* DATA       RESP  CHAMADO        DESCRICAO                      *
002100* ---------- ----- -------------- ------------------------------ *
002200* 15/02/1992 ARF   CM-0030        MENU DE CADASTRO DE TIPOS DE    *
002300*                                 PRODUTOS - DISPATCH PARA         *
002400*                                 SCMP0101/0102/0103/0104          *
002500* 09/07/1996 JLS   CM-0168        AJUSTE NO LAYOUT DA TELA DE      *
002600*                                 MENU                             *
002700* 21/08/1998 MCN   CM-Y2K-07      REVISAO GERAL - SEM IMPACTO      *
002800* 11/03/2011 RAF   CM-0332        PROGRAMA DEIXA DE SER UM MENU    *
002900*                                 INTERATIVO DE TIPOS DE PRODUTO   *
003000*                                 E PASSA A SER A CARGA EM LOTE DO  *
003100*                                 CADASTRO DE PRODUTOS, CARREGANDO  *
003200*                                 O MESTRE EM TABELA EM MEMORIA.    *
003300* 19/09/2016 RAF   CM-0392        INCLUIDA A POSTAGEM DAS           *
003400*                                 TRANSACOES DE CONSULTA E ALTA DE  *
003500*                                 PRODUTO (ARQUIVO PRODUTO-          *
003600*                                 -TRANSACAO), ABSORVENDO A LOGICA  *
003700*                                 QUE ANTES VIVIA NOS PROGRAMAS      *
003800*                                 SCMP0220 (LISTAGEM) E SCMP0230     *
003900*                                 (ALTERACAO).                      *
004000* 02/05/2024 RAF   CM-0436        RELATORIO DE POSTAGEM PASSA A     *
004100*                                 DISCRIMINAR CONSULTA X ALTA.       *
004200******************************************************************
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM.
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900*
005000           SELECT SCMO0100          ASSIGN TO "SCMO0100"
005100                ORGANIZATION   IS LINE SEQUENTIAL
005200                ACCESS         IS SEQUENTIAL
005300                FILE STATUS    IS WS-FS-SCMO0100.
005400*
005500           SELECT PRODUTO-TRANSACAO ASSIGN TO "PRODUTOTRANS"
005600                ORGANIZATION   IS SEQUENTIAL
005700                ACCESS         IS SEQUENTIAL
005800                FILE STATUS    IS WS-FS-TRANSACAO.
005900*
006000           SELECT PRODUTO           ASSIGN TO "PRODUTOS"
006100                ORGANIZATION   IS SEQUENTIAL
006200                ACCESS         IS SEQUENTIAL
006300                FILE STATUS    IS WS-FS-PRODUTO.
006400******************************************************************
006500       DATA DIVISION.
006600******************************************************************
006700       FILE SECTION.
006800       FD  SCMO0100.
006900       01  FD-REG-REPORT                       PIC X(80).
007000*
007100       FD  PRODUTO-TRANSACAO.
007200           COPY "Copybooks/ProdutoTransacao.cpy".
007300*
007400       FD  PRODUTO.
007500           COPY "Copybooks/Producto.cpy".
007600******************************************************************
007700       WORKING-STORAGE SECTION.
007800******************************************************************
007900* TABELA EM MEMORIA DO MESTRE DE PRODUTOS (CARREGADA NA P200,     *
008000* MANTIDA EM ORDEM ASCENDENTE DE PRODUCT-ID PELA P250)            *
008100******************************************************************
008200       01  WS-AUXILIARES.
008300           05  WS-REG-PRODUTO.
008400               10  WS-PRODUCT-ID           PIC 9(06).
008500               10  WS-NOMBRE               PIC X(30).
008600               10  WS-PRECIO               PIC S9(07)V99.
008700               10  WS-DESCRIPCION          PIC X(50).
008800               10  WS-STOCK                PIC 9(05).
008900               10  FILLER                  PIC X(02).
009000           05  WS-REG-PRODUTO-ALT REDEFINES WS-REG-PRODUTO.
009100               10  WS-ALT-CAMPOS           PIC X(100).
009200               10  FILLER                  PIC X(02).
009300*
009400       01  TABELA-PRODUTOS.
009500           05  TAB-PRODUTO                 OCCURS 2000 TIMES
009600                                            INDEXED BY TAB-IDX
009700                                                       TAB-IDX2.
009800               10  TAB-PRODUCT-ID          PIC 9(06).
009900               10  TAB-NOMBRE              PIC X(30).
010000               10  TAB-PRECIO              PIC S9(07)V99.
010100               10  TAB-DESCRIPCION         PIC X(50).
010200               10  TAB-STOCK               PIC 9(05).
010300           05  FILLER                      PIC X(01).
010400*
010500       01  TABELA-PRODUTOS-R REDEFINES TABELA-PRODUTOS.
010600           05  TAB-PRODUTO-TXT             OCCURS 2000 TIMES.
010700               10  FILLER                  PIC X(96).
010800           05  FILLER                      PIC X(01).
010900*
011000       77  WS-QT-PRODUTOS-TABELA           PIC 9(004) COMP.
011100           88  TABELA-PRD-CHEIA            VALUE 2000.
011200       77  WS-PROXIMO-PRODUCT-ID           PIC 9(006) VALUE ZERO.
011300       77  WS-IDX-ENCONTRADO               PIC 9(004) COMP VALUE ZERO.
011400       77  WS-LISTA-STOCK-ED               PIC ZZZZ9.
011500*
011600       77  WS-FS-SCMO0100                  PIC X(02).
011700           88  WS-FS-SCMO-OK               VALUE "00".
011800*
011900       77  WS-FS-TRANSACAO                 PIC X(02).
012000           88  WS-FS-TRANS-OK              VALUE "00".
012100*
012200       77  WS-FS-PRODUTO                   PIC X(02).
012300           88  WS-FS-PRD-OK                VALUE "00".
012400*
012500       77  WS-FIM-DE-TRANSACAO             PIC X(01).
012600           88  FLAG-EOF-TRANSACAO          VALUE "S".
012700*
012800       77  WS-REGISTRO-OK                  PIC X(01).
012900           88  FLAG-REGISTRO-OK            VALUE "S".
013000           88  FLAG-REGISTRO-COM-ERRO      VALUE "N".
013100*
013200       01  WS-LKS-AREA-VAL.
013300           05  WS-LKS-CANDIDATO-PRODUTO.
013400               10  WS-LKS-NOMBRE            PIC X(30).
013500               10  WS-LKS-PRECIO            PIC S9(07)V99.
013600               10  WS-LKS-PRECIO-R REDEFINES WS-LKS-PRECIO
013700                                            PIC X(09).
013800               10  WS-LKS-DESCRIPCION       PIC X(50).
013900               10  WS-LKS-STOCK             PIC 9(05).
014000           05  WS-LKS-RETORNO               PIC 9(001).
014100*
014200       01  WS-REPORT-CARGA.
014300           03  WS-LST-CAB-LINHA.
014400               05  FILLER   PIC X(80) VALUE ALL "=".
014500           03  WS-LST-CAB-1.
014600               05  FILLER   PIC X(02) VALUE SPACES.
014700               05  FILLER   PIC X(78) VALUE
014800                    "SCMO0100 - RELATORIO DE POSTAGEM DO CADASTRO DE PRODUTOS".
014900           03  WS-LST-CAB-2.
015000               05  FILLER   PIC X(02) VALUE SPACES.
015100               05  FILLER   PIC X(03) VALUE "OP.".
015200               05  FILLER   PIC X(02) VALUE SPACES.
015300               05  FILLER   PIC X(07) VALUE "PRODUCT".
015400               05  FILLER   PIC X(03) VALUE SPACES.
015500               05  FILLER   PIC X(60) VALUE "RESULTADO".
015600           03  WS-LST-CAB-3.
015700               05  FILLER   PIC X(02) VALUE SPACES.
015800               05  FILLER   PIC X(03) VALUE ALL "-".
015900               05  FILLER   PIC X(02) VALUE SPACES.
016000               05  FILLER   PIC X(07) VALUE ALL "-".
016100               05  FILLER   PIC X(03) VALUE SPACES.
016200               05  FILLER   PIC X(60) VALUE ALL "-".
016300*
016400           03  WS-LST-DET-OK.
016500               05  FILLER               PIC X(02) VALUE SPACES.
016600               05  WS-LISTA-OPERACAO    PIC X(03) VALUE SPACES.
016700               05  FILLER               PIC X(02) VALUE SPACES.
016800               05  WS-LISTA-PRODUCT-ID  PIC 9(06).
016900               05  FILLER               PIC X(03) VALUE SPACES.
017000               05  WS-LISTA-RESULTADO   PIC X(60) VALUE SPACES.
017100*
017200           03  WS-LST-DET-ERRO.
017300               05  FILLER               PIC X(02) VALUE SPACES.
017400               05  WS-LISTA-OPERACAO-E  PIC X(03) VALUE SPACES.
017500               05  FILLER               PIC X(02) VALUE SPACES.
017600               05  WS-LISTA-PRODUCT-ID-E PIC 9(06).
017700               05  FILLER               PIC X(03) VALUE SPACES.
017800               05  WS-LISTA-ERRO-REPORT PIC X(60) VALUE SPACES.
017900*
018000           03  WS-LST-FINAL-0.
018100               05  FILLER               PIC X(02) VALUE SPACES.
018200               05  FILLER               PIC X(50) VALUE
018300                                       "NENHUMA TRANSACAO A POSTAR".
018400*
018500           03  WS-LST-FINAL-GRAVADOS.
018600               05  FILLER               PIC X(02) VALUE SPACES.
018700               05  FILLER               PIC X(24) VALUE
018800                                       "TRANSACOES POSTADAS: ".
018900               05  WS-LISTA-QTD-GRV     PIC 9(004) VALUE ZEROS.
019000*
019100           03  WS-LST-FINAL-ERRADOS.
019200               05  FILLER               PIC X(02) VALUE SPACES.
019300               05  FILLER               PIC X(24) VALUE
019400                                       "TRANSACOES COM ERRO: ".
019500               05  WS-LISTA-QTD-ERR     PIC 9(004) VALUE ZEROS.
019600*
019700           03  WS-LST-FINAL-TOTAL.
019800               05  FILLER               PIC X(02) VALUE SPACES.
019900               05  FILLER               PIC X(24) VALUE
020000                                       "TOTAL DE TRANSACOES: ".
020100               05  WS-LISTA-QTD-TOT     PIC 9(004) VALUE ZEROS.
020200******************************************************************
020300       LINKAGE SECTION.
020400******************************************************************
020500       01  LK-COM-AREA.
020600           03  LK-MENSAGEM                  PIC X(20).
020700******************************************************************
020800       PROCEDURE DIVISION USING LK-COM-AREA.
020900******************************************************************
021000       MAIN-PROCEDURE.
021100
021200           PERFORM P100-INICIALIZA THRU P100-FIM.
021300
021400           PERFORM P200-CARGA-TABELA THRU P200-FIM
021500               UNTIL WS-FS-PRODUTO NOT EQUAL "00".
021600
021700           PERFORM P250-ORDENA-TABELA THRU P250-FIM.
021800
021900           PERFORM P300-PROCESSA-TRANSACOES THRU P300-FIM.
022000
022100           PERFORM P900-FIM.
022200
022300       P100-INICIALIZA.
022400
022500           SET WS-FS-PRD-OK            TO TRUE.
022600           SET WS-FS-TRANS-OK          TO TRUE.
022700           SET WS-FS-SCMO-OK           TO TRUE.
022800           MOVE ZERO                   TO WS-QT-PRODUTOS-TABELA.
022900           MOVE ZERO                   TO WS-PROXIMO-PRODUCT-ID.
023000*
023100           OPEN OUTPUT SCMO0100.
023200           OPEN INPUT  PRODUTO-TRANSACAO.
023300           OPEN INPUT  PRODUTO.
023400*
023500           IF  NOT WS-FS-PRD-OK
023600               DISPLAY "ERRO NA ABERTURA DO ARQUIVO PRODUTOS. FS: "
023700                       WS-FS-PRODUTO
023800               PERFORM P900-FIM
023900           END-IF.
024000*
024100       P100-FIM.
024200           EXIT.
024300*
024400       P200-CARGA-TABELA.
024500*
024600           READ PRODUTO INTO WS-REG-PRODUTO
024700               AT END
024800                   CONTINUE
024900               NOT AT END
025000                   IF  TABELA-PRD-CHEIA
025100                       DISPLAY "TABELA DE PRODUTOS CHEIA (2000) "
025200                               "- PRODUTO " WS-PRODUCT-ID
025300                               " NAO CARREGADO"
025400                   ELSE
025500                       ADD 1           TO WS-QT-PRODUTOS-TABELA
025600                       SET TAB-IDX     TO WS-QT-PRODUTOS-TABELA
025700                       MOVE WS-PRODUCT-ID  TO TAB-PRODUCT-ID (TAB-IDX)
025800                       MOVE WS-NOMBRE      TO TAB-NOMBRE (TAB-IDX)
025900                       MOVE WS-PRECIO      TO TAB-PRECIO (TAB-IDX)
026000                       MOVE WS-DESCRIPCION TO TAB-DESCRIPCION (TAB-IDX)
026100                       MOVE WS-STOCK       TO TAB-STOCK (TAB-IDX)
026200                       IF  WS-PRODUCT-ID > WS-PROXIMO-PRODUCT-ID
026300                           MOVE WS-PRODUCT-ID TO WS-PROXIMO-PRODUCT-ID
026400                       END-IF
026500                   END-IF
026600           END-READ.
026700*
026800       P200-FIM.
026900           EXIT.
027000*
027100       P250-ORDENA-TABELA.
027200*
027300*    A CARGA SEQUENCIAL DE "PRODUTOS" JA RESPEITA A ORDEM ASCENDENTE
027400*    DE PRODUCT-ID (VIDE CM-0304 EM SCMP0520); O SORT ABAIXO FICA
027500*    COMO GARANTIA CONTRA UM ARQUIVO FORA DE ORDEM.
027600*
027700           SORT TAB-PRODUTO ON ASCENDING KEY TAB-PRODUCT-ID.
027800*
027900       P250-FIM.
028000           EXIT.
028100*
028200       P255-PESQUISA-PRODUTO.
028300*
028400           MOVE ZERO               TO WS-IDX-ENCONTRADO.
028500*
028600           PERFORM P256-TESTA-PRODUTO THRU P256-FIM
028700               VARYING TAB-IDX2 FROM 1 BY 1
028800               UNTIL TAB-IDX2 > WS-QT-PRODUTOS-TABELA.
028900*
029000       P255-FIM.
029100           EXIT.
029200*
029300       P256-TESTA-PRODUTO.
029400*
029500           IF  TAB-PRODUCT-ID (TAB-IDX2) EQUAL TRANS-PRD-PRODUCT-ID
029600               SET WS-IDX-ENCONTRADO  TO TAB-IDX2
029700               SET TAB-IDX2 TO WS-QT-PRODUTOS-TABELA
029800           END-IF.
029900*
030000       P256-FIM.
030100           EXIT.
030200*
030300       P300-PROCESSA-TRANSACOES.
030400*
030500           MOVE "N"                TO WS-FIM-DE-TRANSACAO.
030600*
030700           PERFORM P510-INICIALIZA-RELATORIO THRU P510-FIM.
030800*
030900           PERFORM P310-LE-TRANSACAO THRU P310-FIM.
031000*
031100           PERFORM P320-PROCESSA-UMA-TRANSACAO THRU P320-FIM
031200               UNTIL FLAG-EOF-TRANSACAO.
031300*
031400           PERFORM P520-FINALIZA-RELATORIO THRU P520-FIM.
031500*
031600       P300-FIM.
031700           EXIT.
031800*
031900       P310-LE-TRANSACAO.
032000*
032100           READ PRODUTO-TRANSACAO
032200               AT END
032300                   MOVE "S"        TO WS-FIM-DE-TRANSACAO
032400           END-READ.
032500*
032600       P310-FIM.
032700           EXIT.
032800*
032900       P320-PROCESSA-UMA-TRANSACAO.
033000*
033100           SET FLAG-REGISTRO-OK        TO TRUE.
033200*
033300           EVALUATE TRUE
033400               WHEN TRANS-PRD-CONSULTA
033500                   PERFORM P350-CONSULTA-PRODUTO THRU P350-FIM
033600               WHEN TRANS-PRD-ALTA
033700                   PERFORM P400-INCLUI-PRODUTO THRU P400-FIM
033800               WHEN OTHER
033900                   MOVE "OPERACION DE TRANSACCION DESCONOCIDA."
034000                                       TO WS-LISTA-ERRO-REPORT
034100                   SET FLAG-REGISTRO-COM-ERRO TO TRUE
034200           END-EVALUATE.
034300*
034400           PERFORM P505-GRAVA-RPT THRU P505-FIM.
034500*
034600           PERFORM P310-LE-TRANSACAO THRU P310-FIM.
034700*
034800       P320-FIM.
034900           EXIT.
035000*
035100       P350-CONSULTA-PRODUTO.
035200*
035300           MOVE "CON"              TO WS-LISTA-OPERACAO
035400                                       WS-LISTA-OPERACAO-E.
035500           MOVE TRANS-PRD-PRODUCT-ID TO WS-LISTA-PRODUCT-ID
035600                                         WS-LISTA-PRODUCT-ID-E.
035700*
035800           PERFORM P255-PESQUISA-PRODUTO THRU P255-FIM.
035900*
036000           IF  WS-IDX-ENCONTRADO EQUAL ZERO
036100               MOVE "PRODUCTO NO ENCONTRADO."
036200                                   TO WS-LISTA-ERRO-REPORT
036300               SET FLAG-REGISTRO-COM-ERRO TO TRUE
036400           ELSE
036500               SET TAB-IDX         TO WS-IDX-ENCONTRADO
036600               MOVE TAB-STOCK (TAB-IDX) TO WS-LISTA-STOCK-ED
036700               STRING TAB-NOMBRE (TAB-IDX) DELIMITED BY SIZE
036800                      " - STOCK: "        DELIMITED BY SIZE
036900                      WS-LISTA-STOCK-ED   DELIMITED BY SIZE
037000                      INTO WS-LISTA-RESULTADO
037100           END-IF.
037200*
037300       P350-FIM.
037400           EXIT.
037500*
037600       P400-INCLUI-PRODUTO.
037700*
037800           MOVE "ALT"              TO WS-LISTA-OPERACAO
037900                                       WS-LISTA-OPERACAO-E.
038000*
038100           MOVE TRANS-PRD-NOMBRE       TO WS-LKS-NOMBRE.
038200           MOVE TRANS-PRD-PRECIO       TO WS-LKS-PRECIO.
038300           MOVE TRANS-PRD-DESCRIPCION  TO WS-LKS-DESCRIPCION.
038400           MOVE TRANS-PRD-STOCK        TO WS-LKS-STOCK.
038500*
038600           CALL "SCMP0902" USING WS-LKS-AREA-VAL.
038700*
038800           IF  WS-LKS-RETORNO NOT EQUAL ZERO
038900               MOVE "FALTAN DATOS OBLIGATORIOS."
039000                                   TO WS-LISTA-ERRO-REPORT
039100               SET FLAG-REGISTRO-COM-ERRO TO TRUE
039200               MOVE ZERO           TO WS-LISTA-PRODUCT-ID-E
039300           ELSE
039400               IF  TABELA-PRD-CHEIA
039500                   MOVE "TABELA DE PRODUTOS CHEIA (2000)."
039600                                   TO WS-LISTA-ERRO-REPORT
039700                   SET FLAG-REGISTRO-COM-ERRO TO TRUE
039800                   MOVE ZERO       TO WS-LISTA-PRODUCT-ID-E
039900               ELSE
040000                   PERFORM P410-GRAVA-PRODUTO THRU P410-FIM
040100               END-IF
040200           END-IF.
040300*
040400       P400-FIM.
040500           EXIT.
040600*
040700       P410-GRAVA-PRODUTO.
040800*
040900           ADD 1                   TO WS-PROXIMO-PRODUCT-ID.
041000*
041100           MOVE WS-PROXIMO-PRODUCT-ID TO WS-PRODUCT-ID
041200                                          WS-LISTA-PRODUCT-ID.
041300           MOVE TRANS-PRD-NOMBRE       TO WS-NOMBRE.
041400           MOVE TRANS-PRD-PRECIO       TO WS-PRECIO.
041500           MOVE TRANS-PRD-DESCRIPCION  TO WS-DESCRIPCION.
041600           MOVE TRANS-PRD-STOCK        TO WS-STOCK.
041700*
041800           OPEN EXTEND PRODUTO.
041900           WRITE REG-PRODUTO FROM WS-REG-PRODUTO.
042000           CLOSE PRODUTO.
042100           OPEN INPUT PRODUTO.
042200*
042300           ADD 1                   TO WS-QT-PRODUTOS-TABELA.
042400           SET TAB-IDX             TO WS-QT-PRODUTOS-TABELA.
042500           MOVE WS-PRODUCT-ID      TO TAB-PRODUCT-ID (TAB-IDX).
042600           MOVE WS-NOMBRE          TO TAB-NOMBRE (TAB-IDX).
042700           MOVE WS-PRECIO          TO TAB-PRECIO (TAB-IDX).
042800           MOVE WS-DESCRIPCION     TO TAB-DESCRIPCION (TAB-IDX).
042900           MOVE WS-STOCK           TO TAB-STOCK (TAB-IDX).
043000*
043100           MOVE "PRODUCTO INCLUIDO OK."  TO WS-LISTA-RESULTADO.
043200*
043300       P410-FIM.
043400           EXIT.
043500*
043600       P505-GRAVA-RPT.
043700*
043800           ADD 1                   TO WS-LISTA-QTD-TOT.
043900*
044000           IF  FLAG-REGISTRO-OK
044100               ADD 1               TO WS-LISTA-QTD-GRV
044200               WRITE FD-REG-REPORT FROM WS-LST-DET-OK
044300           ELSE
044400               ADD 1               TO WS-LISTA-QTD-ERR
044500               WRITE FD-REG-REPORT FROM WS-LST-DET-ERRO
044600           END-IF.
044700*
044800       P505-FIM.
044900           EXIT.
045000*
045100       P510-INICIALIZA-RELATORIO.
045200*
045300           MOVE ZEROS              TO WS-LISTA-QTD-GRV
045400                                       WS-LISTA-QTD-ERR
045500                                       WS-LISTA-QTD-TOT.
045600*
045700           WRITE FD-REG-REPORT    FROM WS-LST-CAB-LINHA.
045800           WRITE FD-REG-REPORT    FROM WS-LST-CAB-1.
045900           WRITE FD-REG-REPORT    FROM WS-LST-CAB-LINHA.
046000           WRITE FD-REG-REPORT    FROM WS-LST-CAB-2.
046100           WRITE FD-REG-REPORT    FROM WS-LST-CAB-3.
046200*
046300       P510-FIM.
046400           EXIT.
046500*
046600       P520-FINALIZA-RELATORIO.
046700*
046800           IF  WS-LISTA-QTD-TOT EQUAL ZEROS
046900               WRITE FD-REG-REPORT FROM WS-LST-FINAL-0
047000           ELSE
047100               WRITE FD-REG-REPORT FROM WS-LST-FINAL-ERRADOS
047200               WRITE FD-REG-REPORT FROM WS-LST-FINAL-GRAVADOS
047300               WRITE FD-REG-REPORT FROM WS-LST-FINAL-TOTAL
047400           END-IF.
047500*
047600       P520-FIM.
047700           EXIT.
047800*
047900       P900-FIM.
048000           CLOSE   PRODUTO
048100                   PRODUTO-TRANSACAO
048200                   SCMO0100.
048300           GOBACK.
048400       END PROGRAM SCMP0100.
