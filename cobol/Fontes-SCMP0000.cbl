000100      ******************************************************************
000200      *                                                                *
000300      * PROGRAMA : SCMP0000                                           *
000400      * PROPOSITO: CONTROLADOR GERAL DO CICLO BATCH NOTURNO DO         *
000500      *            SISTEMA DE COMPRAS DE MERCADO - MODULO TIENDA       *
000600      *            ONLINE. ENCADEIA, NESTA ORDEM, A MANUTENCAO DO      *
000700      *            MESTRE DE PRODUTOS (SCMP0100), A POSTAGEM DO        *
000800      *            REGISTRO DE PEDIDOS (SCMP0300), A EXPORTACAO DOS    *
000900      *            ARQUIVOS DE INTERCAMBIO (SCMP0520/SCMP0530) E O     *
001000      *            RELATORIO DE LISTAGEM DE PEDIDOS (SCMP0410).        *
001100      *                                                                *
001200      ******************************************************************
001300       IDENTIFICATION DIVISION.
001400      ******************************************************************
001500       PROGRAM-ID.    SCMP0000.
001600       AUTHOR.        A. RAFFUL.
001700       INSTALLATION.  COMPRAS-MERCADO - DEPTO DE SISTEMAS.
001800       DATE-WRITTEN.  15 DE JANEIRO DE 1992.
001900       DATE-COMPILED.
002000       SECURITY.      USO INTERNO - MODULO TIENDA ONLINE.
002100      ******************************************************************
002200      * HISTORICO DE ALTERACOES                                        *
002300      * DATA       RESP  CHAMADO        DESCRICAO                      *
002400      * ---------- ----- -------------- ------------------------------ *
002500      * 15/01/1992 ARF   CM-0001        MENU PRINCIPAL ORIGINAL DO      *
002600      *                                 CADASTRO DE TIPOS/PRODUTOS E    *
002700      *                                 CARGA DE PRECOS (SCREEN SECTION)*
002800      * 03/06/1993 ARF   CM-0048        INCLUIDA OPCAO DE RELATORIOS    *
002900      *                                 NO MENU PRINCIPAL               *
003000      * 21/08/1998 MCN   CM-Y2K-07      REVISAO GERAL - SEM IMPACTO     *
003100      * 09/11/2006 JLS   CM-0271        RETIRADA A OPCAO DE CADASTRO DE *
003200      *                                 TIPOS DE PRODUTOS (DESCONTINUADO*
003300      *                                 NO MODULO TIENDA ONLINE)        *
003400      * 14/04/2018 RAF   CM-0401        PROGRAMA DEIXA DE SER MENU      *
003500      *                                 INTERATIVO (SCREEN SECTION      *
003600      *                                 REMOVIDA) E PASSA A SER O       *
003700      *                                 CONTROLADOR DO CICLO BATCH      *
003800      *                                 NOTURNO UNICO DO MODULO TIENDA  *
003900      *                                 ONLINE, ENCADEANDO SCMP0100 E    *
004000      *                                 SCMP0300 EM SEQUENCIA FIXA.      *
004100      * 30/09/2022 RAF   CM-0447        INCLUIDAS NA SEQUENCIA DO CICLO *
004200      *                                 AS EXPORTACOES DE INTERCAMBIO    *
004300      *                                 (SCMP0520/SCMP0530) E O          *
004400      *                                 RELATORIO DE LISTAGEM DE         *
004500      *                                 PEDIDOS (SCMP0410), QUE ANTES    *
004600      *                                 ERAM DISPARADOS MANUALMENTE.     *
004700      ******************************************************************
004800       ENVIRONMENT DIVISION.
004900       CONFIGURATION SECTION.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400      ******************************************************************
005500       DATA DIVISION.
005600      ******************************************************************
005700       FILE SECTION.
005800       WORKING-STORAGE SECTION.
005900      ******************************************************************
006000       01  WS-COM-AREA.
006100           05  WS-MENSAGEM                 PIC X(20) VALUE SPACES.
006200           05  WS-COM-AREA-R REDEFINES WS-MENSAGEM.
006300               10  FILLER                  PIC X(20).
006400      *
006500       77  WS-ETAPA-CORRENTE               PIC X(20) VALUE SPACES.
006600      *
006700       01  WS-RESUMO-CICLO.
006800           05  WS-HORA-INICIO              PIC 9(06) COMP.
006810           05  WS-HORA-INICIO-R REDEFINES WS-HORA-INICIO
006820                                           PIC X(06).
006900           05  WS-HORA-TERMINO             PIC 9(06) COMP.
006910           05  WS-HORA-TERMINO-R REDEFINES WS-HORA-TERMINO
006920                                           PIC X(06).
007000           05  WS-QT-ETAPAS-EXECUTADAS     PIC 9(02) COMP.
007100           05  FILLER                      PIC X(10).
007400      ******************************************************************
007500       PROCEDURE DIVISION.
007600      ******************************************************************
007700       MAIN-PROCEDURE.
007800
007900           PERFORM P100-INICIALIZA THRU P100-FIM.
008000
008100           PERFORM P200-MESTRE-PRODUTOS THRU P200-FIM.
008200
008300           PERFORM P300-POSTAGEM-PEDIDOS THRU P300-FIM.
008400
008500           PERFORM P400-EXPORTA-INTERCAMBIO THRU P400-FIM.
008600
008700           PERFORM P500-RELATORIO-PEDIDOS THRU P500-FIM.
008800
008900           PERFORM P900-FINALIZA THRU P900-FIM.
009000
009100           GOBACK.
009200      *
009300       P100-INICIALIZA.
009400      *
009500           MOVE ZERO                  TO WS-QT-ETAPAS-EXECUTADAS.
009600           MOVE SPACES                TO WS-MENSAGEM.
009700      *
009800       P100-FIM.
009900           EXIT.
010000      *
010100       P200-MESTRE-PRODUTOS.
010200      *
010300           MOVE "MESTRE DE PRODUTOS" TO WS-ETAPA-CORRENTE.
010400           CALL "SCMP0100"             USING WS-COM-AREA.
010500           ADD 1                       TO WS-QT-ETAPAS-EXECUTADAS.
010600      *
010700       P200-FIM.
010800           EXIT.
010900      *
011000       P300-POSTAGEM-PEDIDOS.
011100      *
011200           MOVE "POSTAGEM DE PEDIDOS" TO WS-ETAPA-CORRENTE.
011300           CALL "SCMP0300"             USING WS-COM-AREA.
011400           ADD 1                       TO WS-QT-ETAPAS-EXECUTADAS.
011500      *
011600       P300-FIM.
011700           EXIT.
011800      *
011900       P400-EXPORTA-INTERCAMBIO.
012000      *
012100           MOVE "EXPORTA PRODUTOS"   TO WS-ETAPA-CORRENTE.
012200           CALL "SCMP0520"             USING WS-COM-AREA.
012300           ADD 1                       TO WS-QT-ETAPAS-EXECUTADAS.
012400      *
012500           MOVE "EXPORTA PEDIDOS"    TO WS-ETAPA-CORRENTE.
012600           CALL "SCMP0530"             USING WS-COM-AREA.
012700           ADD 1                       TO WS-QT-ETAPAS-EXECUTADAS.
012800      *
012900       P400-FIM.
013000           EXIT.
013100      *
013200       P500-RELATORIO-PEDIDOS.
013300      *
013400           MOVE "LISTAGEM DE PEDIDOS" TO WS-ETAPA-CORRENTE.
013500           CALL "SCMP0410"             USING WS-COM-AREA.
013600           ADD 1                       TO WS-QT-ETAPAS-EXECUTADAS.
013700      *
013800       P500-FIM.
013900           EXIT.
014000      *
014100       P900-FINALIZA.
014200      *
014300           DISPLAY "SCMP0000 - CICLO BATCH ENCERRADO - ETAPAS: "
014400                   WS-QT-ETAPAS-EXECUTADAS.
014500      *
014600       P900-FIM.
014700           EXIT.
014800       END PROGRAM SCMP0000.
