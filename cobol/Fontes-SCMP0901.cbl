000100******************************************************************
000200*                                                                *
000300* PROGRAMA : SCMP0901                                            *
000400* PROPOSITO: VALIDAR O FORMATO DA FECHA-PEDIDO (ISO-8601) DO     *
000500*            MODULO DE PEDIDOS DA TIENDA ONLINE, SEM USAR O      *
000600*            BANCO DE DADOS.                                    *
000700*                                                                *
000800******************************************************************
000900       IDENTIFICATION DIVISION.
001000******************************************************************
001100       PROGRAM-ID.    SCMP0901.
001200       AUTHOR.        A. RAFFUL.
001300       INSTALLATION.  COMPRAS-MERCADO - DEPTO DE SISTEMAS.
001400       DATE-WRITTEN.  17 DE MAIO DE 1991.
001500       DATE-COMPILED.
001600       SECURITY.      USO INTERNO - MODULO TIENDA ONLINE.
001700******************************************************************
001800* HISTORICO DE ALTERACOES                                        *
001900* DATA       RESP  CHAMADO        DESCRICAO                      *
002000* ---------- ----- -------------- ------------------------------ *
002100* 17/05/1991 ARF   CM-0031        VERIFICA DATA DD/MM/AAAA SEM   *
002200*                                 USAR O BANCO DE DADOS          *
002300* 03/02/1994 JLS   CM-0118        AJUSTE NO CALCULO DE BISSEXTO  *
002400* 21/08/1998 MCN   CM-Y2K-07      ANO DE 2 P/ 4 DIGITOS - FAIXA  *
002500*                                 1901 A 2099 REVALIDADA P/Y2K   *
002600* 09/12/2004 RAF   CM-0271        REJEITA SEPARADOR INVALIDO     *
002700* 25/03/2013 RAF   CM-0355        PASSA A VALIDAR LKS-DATA NO    *
002800*                                 FORMATO FECHA-PEDIDO ISO-8601  *
002900*                                 (AAAA-MM-DDTHH:MM:SS) PARA O   *
003000*                                 MODULO DE PEDIDOS DA TIENDA    *
003100*                                 ONLINE. INCLUI HORA/MIN/SEG.   *
003200* 14/11/2019 RAF   CM-0409        RENOMEADOS OS PARAMETROS DE    *
003300*                                 LKS-DATA/LKS-RETORNO PARA O    *
003400*                                 NOVO TAMANHO DE 19 POSICOES.   *
003500******************************************************************
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM.
004000******************************************************************
004100       DATA DIVISION.
004200******************************************************************
004300       WORKING-STORAGE SECTION.
004400******************************************************************
004500* AREA DE TRABALHO PARA DECOMPOSICAO DA FECHA-PEDIDO             *
004600******************************************************************
004700       01  WS-AUXILIARES.
004800           05  WS-CALCULO-BISEXTO.
004900               10  WS-QUOCIENTE          PIC 9(004) COMP.
005000               10  WS-RESTO              PIC 9(004) COMP.
005100                   88  RESTO-ZERO        VALUE 0000.
005200                   88  RESTO-DIFE        VALUE 0001 THRU 9999.
005300           05  WS-FECHA                  PIC X(019).
005400*    REDEFINE 1 - QUEBRA POR SEPARADOR, P/ VALIDAR PONTUACAO     *
005500           05  WS-FECHA-SEP REDEFINES WS-FECHA.
005600               10  WS-SEP-ANO            PIC X(004).
005700               10  WS-SEP-HIFEN-1        PIC X(001).
005800               10  WS-SEP-MES            PIC X(002).
005900               10  WS-SEP-HIFEN-2        PIC X(001).
006000               10  WS-SEP-DIA            PIC X(002).
006100               10  WS-SEP-T              PIC X(001).
006200               10  WS-SEP-HORA           PIC X(002).
006300               10  WS-SEP-DOISPTS-1      PIC X(001).
006400               10  WS-SEP-MINUTO         PIC X(002).
006500               10  WS-SEP-DOISPTS-2      PIC X(001).
006600               10  WS-SEP-SEGUNDO        PIC X(002).
006700*    REDEFINE 2 - QUEBRA EM DATA(10)/HORA(8), P/ RELATORIOS      *
006800           05  WS-FECHA-DATA-HORA REDEFINES WS-FECHA.
006900               10  WS-PARTE-DATA         PIC X(010).
007000               10  FILLER                PIC X(001).
007100               10  WS-PARTE-HORA         PIC X(008).
007200*    REDEFINE 3 - QUEBRA NUMERICA, P/ VALIDAR FAIXA DE VALORES   *
007300           05  WS-FECHA-NUM REDEFINES WS-FECHA.
007400               10  WS-ANO                PIC 9(004).
007500                   88 ANO-VALIDO         VALUE 1901 THRU 2099.
007600               10  FILLER                PIC X(001).
007700               10  WS-MES                PIC 9(002).
007800                   88  WS-MES-VALIDO     VALUE 01 THRU 12.
007900                   88  WS-MES-28         VALUE 02.
008000                   88  WS-MES-30         VALUE 04 06 09 11.
008100                   88  WS-MES-31         VALUE 01 03 05 07 08 10 12.
008200               10  FILLER                PIC X(001).
008300               10  WS-DIA                PIC 9(002).
008400                   88  WS-DIA-29         VALUE 01 THRU 29.
008500                   88  WS-DIA-28         VALUE 01 THRU 28.
008600                   88  WS-DIA-30         VALUE 01 THRU 30.
008700                   88  WS-DIA-31         VALUE 01 THRU 31.
008800               10  FILLER                PIC X(001).
008900               10  WS-HORA               PIC 9(002).
009000                   88  WS-HORA-VALIDA    VALUE 00 THRU 23.
009100               10  FILLER                PIC X(001).
009200               10  WS-MINUTO             PIC 9(002).
009300                   88  WS-MINUTO-VALIDO  VALUE 00 THRU 59.
009400               10  FILLER                PIC X(001).
009500               10  WS-SEGUNDO            PIC 9(002).
009600                   88  WS-SEGUNDO-VALIDO VALUE 00 THRU 59.
009700******************************************************************
009800       LINKAGE SECTION.
009900******************************************************************
010000       01  LKS-PARAMETRO.
010100           05 LKS-DATA                   PIC X(019).
010200           05 LKS-RETORNO                PIC 9(001).
010300******************************************************************
010400* LKS-DATA    = FECHA-PEDIDO NO FORMATO AAAA-MM-DDTHH:MM:SS      *
010500* LKS-RETORNO = 0 - FECHA-PEDIDO CORRETA                         *
010600* LKS-RETORNO = 1 - "FORMATO DE FECHA INCORRECTO" (PONTUACAO OU  *
010700*                   CARACTER NAO NUMERICO)                      *
010800* LKS-RETORNO = 2 - "FORMATO DE FECHA INCORRECTO" (ANO, MES,     *
010900*                   DIA, HORA, MINUTO OU SEGUNDO FORA DA FAIXA)  *
011000******************************************************************
011100       PROCEDURE DIVISION USING LKS-PARAMETRO.
011200******************************************************************
011300       M000-VALIDA-FECHA-PEDIDO.
011400
011500           MOVE LKS-DATA               TO WS-FECHA.
011600
011700           IF  WS-SEP-HIFEN-1    NOT =    "-"
011800           OR  WS-SEP-HIFEN-2    NOT =    "-"
011900           OR  WS-SEP-T          NOT =    "T"
012000           OR  WS-SEP-DOISPTS-1  NOT =    ":"
012100           OR  WS-SEP-DOISPTS-2  NOT =    ":"
012200               MOVE 1                  TO LKS-RETORNO
012300           ELSE
012400               IF  WS-SEP-ANO     IS NOT NUMERIC
012500               OR  WS-SEP-MES     IS NOT NUMERIC
012600               OR  WS-SEP-DIA     IS NOT NUMERIC
012700               OR  WS-SEP-HORA    IS NOT NUMERIC
012800               OR  WS-SEP-MINUTO  IS NOT NUMERIC
012900               OR  WS-SEP-SEGUNDO IS NOT NUMERIC
013000                   MOVE 1              TO LKS-RETORNO
013100               ELSE
013200                   PERFORM M100-VALIDA-FAIXA THRU M100-FIM
013300               END-IF
013400           END-IF.
013500
013600           GOBACK.
013700
013800       M100-VALIDA-FAIXA.
013900
014000           DIVIDE WS-ANO BY 4 GIVING WS-QUOCIENTE
014100                                     REMAINDER WS-RESTO.
014200
014300           EVALUATE TRUE
014400               WHEN NOT ANO-VALIDO
014500                    MOVE 2              TO LKS-RETORNO
014600               WHEN NOT WS-MES-VALIDO
014700                    MOVE 2              TO LKS-RETORNO
014800               WHEN NOT WS-HORA-VALIDA
014900                    MOVE 2              TO LKS-RETORNO
015000               WHEN NOT WS-MINUTO-VALIDO
015100                    MOVE 2              TO LKS-RETORNO
015200               WHEN NOT WS-SEGUNDO-VALIDO
015300                    MOVE 2              TO LKS-RETORNO
015400               WHEN OTHER
015500                    EVALUATE TRUE
015600                        WHEN RESTO-ZERO AND WS-MES-28 AND WS-DIA-29
015700                        WHEN RESTO-DIFE AND WS-MES-28 AND WS-DIA-28
015800                        WHEN WS-MES-30  AND WS-DIA-30
015900                        WHEN WS-MES-31  AND WS-DIA-31
016000                             MOVE 0      TO LKS-RETORNO
016100                        WHEN OTHER
016200                             MOVE 2      TO LKS-RETORNO
016300                    END-EVALUATE
016400           END-EVALUATE.
016500
016600       M100-FIM.
016700           EXIT.
016800       END PROGRAM SCMP0901.
